000100***********************************************************               
000200* BIDREQ  - BID REQUEST RECORD LAYOUT                                     
000300*         - ONE RECORD PER BID JOB ANALYZED BY THE BID-                   
000400*           ESTIMATING BATCH SUITE (BIDSUM1 / SUBREC1).                   
000500*         - FIXED-LENGTH, LINE-SEQUENTIAL TEXT RECORD.                    
000600***********************************************************               
000700*  CHANGE LOG                                                             
000800*  DATE      BY   TKT/RQST  DESCRIPTION                                   
000900*  --------  ---  --------  ------------------------------                
001000*  10/14/91  DWS  CR-0117   ORIGINAL LAYOUT FOR ESTIMATING        CR0117  
001100*                           BATCH CONVERSION FROM THE 3270        CR0117  
001200*                           BID INTAKE SCREEN.                    CR0117  
001300*  03/02/94  JBS  CR-0284   ADDED BRQ-PROJECT-TYPE FOR THE        CR0284  
001400*                           SPECIALTY-FIT SCORING RULE.           CR0284  
001500*  08/07/95  DWS  CR-0311   REPLACED THE 200-CHAR OCCURS          CR0311  
001600*                           SCAN VIEW WITH A FLAT PIC X           CR0311  
001700*                           VIEW SO THE SCAN CAN USE              CR0311  
001800*                           REFERENCE MODIFICATION.               CR0311  
001900*  06/19/99  RTM  Y2K-041   Y2K REVIEW - NO DATE FIELDS ON        Y2K041  
002000*                           THIS RECORD, NO CHANGE NEEDED         Y2K041  
002100*  02/11/00  RTM  CR-0402   REVIEWED AGAINST THE SUBMSTR          CR0402  
002200*                           CR-0401 CLEANUP - THIS LAYOUT         CR0402  
002300*                           IS UNAFFECTED, NO CHANGE.             CR0402  
002400***********************************************************               
002500       01  BID-REQUEST-RECORD.                                            
002600           05  BRQ-PROJECT-NAME            PIC X(30).                     
002700           05  BRQ-LOCATION                PIC X(20).                     
002800           05  BRQ-PROJECT-TYPE            PIC X(20).                     
002900           05  BRQ-NOTES                   PIC X(60).                     
003000           05  BRQ-BID-TEXT                PIC X(200).                    
003100           05  FILLER                      PIC X(20).                     
003200*                                                                         
003300*    ALTERNATE VIEW - EXPOSES THE BID-TEXT NARRATIVE AS A                 
003400*    SINGLE FLAT FIELD SO THE SCOPE SCAN CAN USE REFERENCE                
003500*    MODIFICATION TO PULL OUT A CANDIDATE SUBSTRING AND TO                
003600*    TEST THE SINGLE CHARACTER ON EITHER SIDE OF IT FOR A                 
003700*    WORD-BOUNDARY DELIMITER.                                             
003800*                                                                         
003900       01  BID-REQUEST-TEXT-VIEW REDEFINES BID-REQUEST-RECORD.            
004000           05  BRQ-TXV-FIXED-PART          PIC X(130).                    
004100           05  BRQ-TXV-BIDTEXT             PIC X(200).                    
004200           05  FILLER                      PIC X(20).                     
