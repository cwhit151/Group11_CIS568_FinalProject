000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    BIDSUM1.                                            
000300       AUTHOR.        D W SLATER.                                         
000400       INSTALLATION.  COBOL DEVELOPMENT CENTER.                           
000500       DATE-WRITTEN.  10/14/91.                                           
000600       DATE-COMPILED. 10/14/91.                                           
000700       SECURITY.      NON-CONFIDENTIAL.                                   
000800***********************************************************               
000900* BIDSUM1 - BID SCOPE SCAN / DRAFT ESTIMATE / SUMMARY RPT                 
001000*         - READS ONE BID-REQUEST RECORD PER JOB, SCANS THE               
001100*           BID TEXT FOR THE 12 TRADE SCOPE KEYWORDS, BUILDS              
001200*           A DRAFT LINE-ITEM ESTIMATE WITH AN 8 PERCENT                  
001300*           CONTINGENCY, ADDS COMMODITY-RISK ADVISORIES FOR               
001400*           STEEL/CONCRETE, AND WRITES ONE EXPORT-READY BID-              
001500*           SUMMARY REPORT SECTION PER JOB.                               
001600*         - SISTER PROGRAM SUBREC1 RUNS THE SAME SCOPE SCAN               
001700*           AGAINST THE SUBCONTRACTOR MASTER FOR RECOMMEND-               
001800*           ATIONS - SEE THE TRDTBL/TRDINIT COPYBOOKS.                    
001900***********************************************************               
002000*  CHANGE LOG                                                             
002100*  DATE      BY   TKT/RQST  DESCRIPTION                                   
002200*  --------  ---  --------  ------------------------------                
002300*  10/14/91  DWS  CR-0117   ORIGINAL PROGRAM - SCOPE SCAN,        CR0117  
002400*                           ESTIMATE BUILD, SUMMARY REPORT.       CR0117  
002500*  11/02/91  DWS  CR-0129   ADDED COMMODITY-RISK SECTION TO       CR0129  
002600*                           THE SUMMARY REPORT.                   CR0129  
002700*  04/18/92  DWS  CR-0151   ADDED RUN-PARM CONTROL RECORD         CR0151  
002800*                           FOR THE CREATED-DATE/SOURCE-ID        CR0151  
002900*                           HEADER LINES (WERE HARD-CODED).       CR0151  
003000*  05/11/93  JBS  CR-0203   NO CHANGE - LOGGED FOR RELEASE        CR0203  
003100*                           TRACKING WITH SUBREC1/TRDTBL.         CR0203  
003200*  08/07/95  DWS  CR-0311   REWORKED THE KEYWORD SCAN TO          CR0311  
003300*                           USE TRD-KEYWORD-LEN AND A FLAT        CR0311  
003400*                           BID-TEXT REFERENCE-MOD VIEW           CR0311  
003500*                           INSTEAD OF THE OLD PER-CHARACTER      CR0311  
003600*                           OCCURS TABLE - CUT CPU TIME ON        CR0311  
003700*                           LARGE BID-TEXT RUNS.                  CR0311  
003800*  02/24/97  RTM  CR-0378   CORRECTED SUBTOTAL/CONTINGENCY/       CR0378  
003900*                           TOTAL LINE SPACING TO MATCH THE       CR0378  
004000*                           ESTIMATING DEPT EXPORT FORMAT.        CR0378  
004100*  06/19/99  RTM  Y2K-041   Y2K REVIEW - RUN-PARM DATE IS         Y2K041  
004200*                           ALREADY CCYY-MM-DD, NO WINDOW-        Y2K041  
004300*                           ING LOGIC PRESENT, NO CHANGE.         Y2K041  
004400*  02/18/00  RTM  CR-0405   WIDENED WS-EST-ASSUMPTION TO 80       CR0405  
004500*                           BYTES AND REBUILT 221'S DEFAULT       CR0405  
004600*                           LINE WITH STRING - THE OLD            CR0405  
004700*                           CONTINUED LITERAL DROPPED TEXT.       CR0405  
004800***********************************************************               
004900                                                                          
005000       ENVIRONMENT DIVISION.                                              
005100       CONFIGURATION SECTION.                                             
005200       SOURCE-COMPUTER.  IBM-390.                                         
005300       OBJECT-COMPUTER.  IBM-390.                                         
005400       SPECIAL-NAMES.                                                     
005500           C01 IS TOP-OF-FORM                                             
005600           CLASS ALPHA-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'                 
005700           UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                             
005800                  OFF STATUS IS WS-DEBUG-SW-OFF.                          
005900                                                                          
006000       INPUT-OUTPUT SECTION.                                              
006100       FILE-CONTROL.                                                      
006200           SELECT BID-REQUEST-FILE ASSIGN TO BIDREQIN                     
006300               ORGANIZATION IS LINE SEQUENTIAL                            
006400               FILE STATUS IS WS-BIDREQ-STATUS.                           
006500           SELECT RUN-PARM-FILE ASSIGN TO RUNPARMS                        
006600               ORGANIZATION IS LINE SEQUENTIAL                            
006700               FILE STATUS IS WS-RUNPARM-STATUS.                          
006800           SELECT BID-SUMMARY-REPORT ASSIGN TO BIDSUMRPT                  
006900               ORGANIZATION IS LINE SEQUENTIAL                            
007000               FILE STATUS IS WS-SUMRPT-STATUS.                           
007100                                                                          
007200       DATA DIVISION.                                                     
007300       FILE SECTION.                                                      
007400       FD  BID-REQUEST-FILE                                               
007500           LABEL RECORDS ARE STANDARD.                                    
007600           COPY BIDREQ.                                                   
007700                                                                          
007800       FD  RUN-PARM-FILE                                                  
007900           LABEL RECORDS ARE STANDARD.                                    
008000       01  RUN-PARM-RECORD.                                               
008100           05  RPARM-RUN-DATE          PIC X(10).                         
008200           05  RPARM-RUN-TIME          PIC X(05).                         
008300           05  RPARM-SOURCE-ID         PIC X(20).                         
008400           05  FILLER                  PIC X(15).                         
008500                                                                          
008600       FD  BID-SUMMARY-REPORT                                             
008700           LABEL RECORDS ARE STANDARD.                                    
008800       01  BID-SUMMARY-LINE            PIC X(132).                        
008900                                                                          
009000       WORKING-STORAGE SECTION.                                           
009100       01  WS-FILE-STATUSES.                                              
009200           05  WS-BIDREQ-STATUS        PIC X(02).                         
009300               88  WS-BIDREQ-OK             VALUE '00'.                   
009400           05  WS-RUNPARM-STATUS       PIC X(02).                         
009500               88  WS-RUNPARM-OK            VALUE '00'.                   
009600           05  WS-SUMRPT-STATUS        PIC X(02).                         
009700               88  WS-SUMRPT-OK             VALUE '00'.                   
009800           05  FILLER                  PIC X(04).                         
009900                                                                          
010000       01  WS-SWITCHES.                                                   
010100           05  WS-EOF-SW               PIC X(01) VALUE 'N'.               
010200               88  WS-END-OF-BIDS           VALUE 'Y'.                    
010300           05  WS-BOUND-OK-SW          PIC X(01) VALUE 'Y'.               
010400           05  WS-SCOPE-FIRST-SW       PIC X(01) VALUE 'Y'.               
010500               88  WS-SCOPE-IS-FIRST        VALUE 'Y'.                    
010600           05  FILLER                  PIC X(05).                         
010700                                                                          
010800       01  WS-COUNTERS.                                                   
010900           05  WS-KW-SUB               PIC 9(02) COMP.                    
011000           05  WS-KLEN                 PIC 9(02) COMP.                    
011100           05  WS-SCAN-POS             PIC 9(03) COMP.                    
011200           05  WS-MAXPOS               PIC 9(03) COMP.                    
011300           05  WS-AFTERPOS             PIC 9(03) COMP.                    
011400           05  WS-KWD-FOUND-CNT        PIC 9(02) COMP.                    
011500           05  WS-EST-LINE-CNT         PIC 9(02) COMP.                    
011600           05  WS-EST-SUB              PIC 9(02) COMP.                    
011700           05  WS-RISK-LINE-CNT        PIC 9(01) COMP.                    
011800           05  WS-RISK-SUB             PIC 9(01) COMP.                    
011900           05  WS-RISKTBL-SUB          PIC 9(01) COMP.                    
012000           05  WS-SCOPE-PTR            PIC 9(03) COMP.                    
012100           05  WS-ASSUM-PTR            PIC 9(03) COMP.                    
012200           05  WS-LINE-PTR             PIC 9(03) COMP.                    
012300           05  WS-TRIM-POS             PIC 9(02) COMP.                    
012400           05  WS-TRIM-LEN             PIC 9(02) COMP.                    
012500           05  WS-MEDIT-POS            PIC 9(02) COMP.                    
012600           05  WS-MEDIT-START          PIC 9(02) COMP.                    
012700           05  WS-MEDIT-LEN            PIC 9(02) COMP.                    
012800           05  FILLER                  PIC X(04).                         
012900                                                                          
013000       01  WS-CASE-CONVERT-TABLES.                                        
013100           05  WS-LOWER-ALPHA          PIC X(26) VALUE                    
013200                   'abcdefghijklmnopqrstuvwxyz'.                          
013300           05  WS-UPPER-ALPHA          PIC X(26) VALUE                    
013400                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
013500                                                                          
013600       01  WS-SCAN-WINDOW              PIC X(10).                         
013700                                                                          
013800       01  WS-FOUND-SW-TABLE.                                             
013900           05  WS-FOUND-SW OCCURS 12 TIMES PIC X(01).                     
014000       01  WS-FOUND-SW-TABLE-FLAT REDEFINES WS-FOUND-SW-TABLE.            
014100           05  WS-FOUND-SW-ALL         PIC X(12).                         
014200                                                                          
014300       01  WS-ESTIMATE-TABLE.                                             
014400           05  WS-ESTIMATE-LINE OCCURS 8 TIMES.                           
014500               10  WS-EST-CATEGORY     PIC X(20).                         
014600               10  WS-EST-ASSUMPTION   PIC X(80).                         
014700               10  WS-EST-COST         PIC 9(07).                         
014800               10  FILLER              PIC X(03).                         
014900       01  WS-ESTIMATE-TABLE-FLAT REDEFINES WS-ESTIMATE-TABLE.            
015000           05  WS-EST-ALL-FLAT         PIC X(880).                        
015100                                                                          
015200       01  WS-RISK-OUTPUT-TABLE.                                          
015300           05  WS-RISK-LINE-ENTRY OCCURS 2 TIMES.                         
015400               10  WS-RISKOUT-COMMODITY    PIC X(10).                     
015500               10  WS-RISKOUT-TEXT         PIC X(40).                     
015600               10  WS-RISKOUT-RECOMMEND    PIC X(60).                     
015700               10  FILLER                  PIC X(02).                     
015800                                                                          
015900       01  WS-MONEY-WORK.                                                 
016000           05  WS-SUBTOTAL             PIC S9(9) COMP-3.                  
016100           05  WS-CONTINGENCY          PIC S9(9) COMP-3.                  
016200           05  WS-GRAND-TOTAL          PIC S9(9) COMP-3.                  
016300           05  WS-MONEY-EDIT-SRC       PIC S9(9) COMP-3.                  
016400           05  FILLER                  PIC X(02).                         
016500       01  WS-MONEY-DEBUG REDEFINES WS-MONEY-WORK.                        
016600           05  WS-MONEY-DEBUG-BYTES    PIC X(22).                         
016700                                                                          
016800       01  WS-MONEY-EDIT-AREA.                                            
016900           05  WS-MONEY-EDIT-NUM       PIC $$$,$$$,$$9.                   
017000       01  WS-MONEY-EDIT-CHARS REDEFINES WS-MONEY-EDIT-AREA.              
017100           05  WS-MONEY-EDIT-CHAR OCCURS 11 TIMES PIC X(01).              
017200                                                                          
017300       01  WS-TRIM-SRC                 PIC X(80).                         
017400       01  WS-SCOPE-LIST-TEXT          PIC X(130).                        
017500       01  WS-RPT-LINE                 PIC X(132).                        
017600                                                                          
017700* SHARED TRADE-KEYWORD / RISK / SPECIALTY RULE TABLES                     
017800       COPY TRDTBL.                                                       
017900                                                                          
018000       PROCEDURE DIVISION.                                                
018100       000-TOP-LEVEL.                                                     
018200           PERFORM 100-INITIALIZATION THRU 100-EXIT                       
018300           PERFORM 200-PROCESS-ONE-BID THRU 200-EXIT                      
018400               UNTIL WS-END-OF-BIDS                                       
018500           PERFORM 900-WRAP-UP THRU 900-WRAP-EXIT                         
018600           GOBACK.                                                        
018700                                                                          
018800       100-INITIALIZATION.                                                
018900           OPEN INPUT BID-REQUEST-FILE                                    
019000           OPEN OUTPUT BID-SUMMARY-REPORT                                 
019100           PERFORM 110-READ-RUN-PARM THRU 110-EXIT                        
019200           PERFORM 120-LOAD-TRADE-TABLES THRU 120-EXIT                    
019300           PERFORM 130-READ-BID-REQUEST THRU 130-EXIT.                    
019400       100-EXIT.                                                          
019500           EXIT.                                                          
019600                                                                          
019700       110-READ-RUN-PARM.                                                 
019800           OPEN INPUT RUN-PARM-FILE                                       
019900           READ RUN-PARM-FILE                                             
020000               AT END                                                     
020100                   MOVE '0000-00-00' TO RPARM-RUN-DATE                    
020200                   MOVE '00:00' TO RPARM-RUN-TIME                         
020300                   MOVE 'UNKNOWN SOURCE' TO RPARM-SOURCE-ID               
020400           END-READ                                                       
020500           CLOSE RUN-PARM-FILE.                                           
020600       110-EXIT.                                                          
020700           EXIT.                                                          
020800                                                                          
020900       120-LOAD-TRADE-TABLES.                                             
021000* LOADS TRD-KEYWORD-TABLE / TRD-RISK-TABLE / TRD-SPECGRP-                 
021100* TABLE FROM THE SHARED TRDINIT LITERALS - SEE TRDINIT.CPY.               
021200           COPY TRDINIT.                                                  
021300       120-EXIT.                                                          
021400           EXIT.                                                          
021500                                                                          
021600       130-READ-BID-REQUEST.                                              
021700           READ BID-REQUEST-FILE                                          
021800               AT END                                                     
021900                   MOVE 'Y' TO WS-EOF-SW                                  
022000           END-READ.                                                      
022100       130-EXIT.                                                          
022200           EXIT.                                                          
022300                                                                          
022400       200-PROCESS-ONE-BID.                                               
022500           PERFORM 210-EXTRACT-SCOPE THRU 210-EXIT                        
022600           PERFORM 220-BUILD-ESTIMATE THRU 220-EXIT                       
022700           PERFORM 230-BUILD-COMMODITY-RISK THRU 230-EXIT                 
022800           PERFORM 240-WRITE-BID-SUMMARY THRU 240-EXIT                    
022900           PERFORM 130-READ-BID-REQUEST THRU 130-EXIT.                    
023000       200-EXIT.                                                          
023100           EXIT.                                                          
023200                                                                          
023300***********************************************************               
023400* 210 - SCOPE EXTRACTION - CASE-INSENSITIVE WHOLE-WORD SCAN               
023500*       OF THE BID TEXT AGAINST THE 12 TRADE KEYWORDS.                    
023600***********************************************************               
023700       210-EXTRACT-SCOPE.                                                 
023800           MOVE ALL 'N' TO WS-FOUND-SW-ALL                                
023900           MOVE 0 TO WS-KWD-FOUND-CNT                                     
024000           PERFORM 211-SCAN-ONE-KEYWORD THRU 211-EXIT                     
024100               VARYING WS-KW-SUB FROM 1 BY 1                              
024200               UNTIL WS-KW-SUB > 12.                                      
024300       210-EXIT.                                                          
024400           EXIT.                                                          
024500                                                                          
024600       211-SCAN-ONE-KEYWORD.                                              
024700           MOVE TRD-KEYWORD-LEN(WS-KW-SUB) TO WS-KLEN                     
024800           COMPUTE WS-MAXPOS = 200 - WS-KLEN + 1                          
024900           PERFORM 212-SCAN-POSITION THRU 212-EXIT                        
025000               VARYING WS-SCAN-POS FROM 1 BY 1                            
025100               UNTIL WS-SCAN-POS > WS-MAXPOS                              
025200                  OR WS-FOUND-SW(WS-KW-SUB) = 'Y'                         
025300           IF WS-FOUND-SW(WS-KW-SUB) = 'Y'                                
025400               ADD 1 TO WS-KWD-FOUND-CNT                                  
025500           END-IF.                                                        
025600       211-EXIT.                                                          
025700           EXIT.                                                          
025800                                                                          
025900       212-SCAN-POSITION.                                                 
026000           MOVE SPACES TO WS-SCAN-WINDOW                                  
026100           MOVE BRQ-TXV-BIDTEXT(WS-SCAN-POS : WS-KLEN)                    
026200               TO WS-SCAN-WINDOW                                          
026300           INSPECT WS-SCAN-WINDOW                                         
026400               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA                
026500           IF WS-SCAN-WINDOW = TRD-KEYWORD(WS-KW-SUB)                     
026600               PERFORM 213-CHECK-BOUNDARY THRU 213-EXIT                   
026700               IF WS-BOUND-OK-SW = 'Y'                                    
026800                   MOVE 'Y' TO WS-FOUND-SW(WS-KW-SUB)                     
026900               END-IF                                                     
027000           END-IF.                                                        
027100       212-EXIT.                                                          
027200           EXIT.                                                          
027300                                                                          
027400       213-CHECK-BOUNDARY.                                                
027500           MOVE 'Y' TO WS-BOUND-OK-SW                                     
027600           IF WS-SCAN-POS > 1                                             
027700               IF BRQ-TXV-BIDTEXT(WS-SCAN-POS - 1 : 1)                    
027800                       IS ALPHA-CHARS                                     
027900                   MOVE 'N' TO WS-BOUND-OK-SW                             
028000               END-IF                                                     
028100           END-IF                                                         
028200           IF WS-BOUND-OK-SW = 'Y'                                        
028300               COMPUTE WS-AFTERPOS = WS-SCAN-POS + WS-KLEN                
028400               IF WS-AFTERPOS NOT > 200                                   
028500                   IF BRQ-TXV-BIDTEXT(WS-AFTERPOS : 1)                    
028600                           IS ALPHA-CHARS                                 
028700                       MOVE 'N' TO WS-BOUND-OK-SW                         
028800                   END-IF                                                 
028900               END-IF                                                     
029000           END-IF.                                                        
029100       213-EXIT.                                                          
029200           EXIT.                                                          
029300                                                                          
029400***********************************************************               
029500* 220 - DRAFT LINE-ITEM ESTIMATE BUILD                                    
029600***********************************************************               
029700       220-BUILD-ESTIMATE.                                                
029800           MOVE SPACES TO WS-EST-ALL-FLAT                                 
029900           MOVE 0 TO WS-EST-LINE-CNT                                      
030000           IF WS-KWD-FOUND-CNT = 0                                        
030100               PERFORM 221-BUILD-DEFAULT-LINE THRU 221-EXIT               
030200           ELSE                                                           
030300               PERFORM 222-BUILD-ONE-EST-LINE THRU 222-EXIT               
030400                   VARYING WS-KW-SUB FROM 1 BY 1                          
030500                   UNTIL WS-KW-SUB > 12 OR WS-EST-LINE-CNT = 8            
030600           END-IF                                                         
030700           PERFORM 225-COMPUTE-TOTALS THRU 225-EXIT.                      
030800       220-EXIT.                                                          
030900           EXIT.                                                          
031000                                                                          
031100       221-BUILD-DEFAULT-LINE.                                            
031200           ADD 1 TO WS-EST-LINE-CNT                                       
031300           MOVE 'General Conditions'                                      
031400               TO WS-EST-CATEGORY(WS-EST-LINE-CNT)                        
031500           MOVE 75000 TO WS-EST-COST(WS-EST-LINE-CNT)                     
031600           MOVE SPACES TO WS-EST-ASSUMPTION(WS-EST-LINE-CNT)              
031700           MOVE 1 TO WS-ASSUM-PTR                                         
031800           STRING 'No obvious scope keywords found; '                     
031900               DELIMITED BY SIZE                                          
032000               INTO WS-EST-ASSUMPTION(WS-EST-LINE-CNT)                    
032100               WITH POINTER WS-ASSUM-PTR                                  
032200           STRING 'defaulting to a generic estimate template.'            
032300               DELIMITED BY SIZE                                          
032400               INTO WS-EST-ASSUMPTION(WS-EST-LINE-CNT)                    
032500               WITH POINTER WS-ASSUM-PTR.                                 
032600       221-EXIT.                                                          
032700           EXIT.                                                          
032800                                                                          
032900       222-BUILD-ONE-EST-LINE.                                            
033000           IF WS-FOUND-SW(WS-KW-SUB) = 'Y'                                
033100               ADD 1 TO WS-EST-LINE-CNT                                   
033200               MOVE TRD-KEYWORD-DISP(WS-KW-SUB)                           
033300                   TO WS-EST-CATEGORY(WS-EST-LINE-CNT)                    
033400               MOVE TRD-BASE-COST(WS-KW-SUB)                              
033500                   TO WS-EST-COST(WS-EST-LINE-CNT)                        
033600               PERFORM 223-BUILD-ASSUMPTION-TEXT THRU 223-EXIT            
033700           END-IF.                                                        
033800       222-EXIT.                                                          
033900           EXIT.                                                          
034000                                                                          
034100       223-BUILD-ASSUMPTION-TEXT.                                         
034200           MOVE SPACES TO WS-EST-ASSUMPTION(WS-EST-LINE-CNT)              
034300           MOVE 1 TO WS-ASSUM-PTR                                         
034400           STRING 'Included based on detected scope mention of '''        
034500                   DELIMITED BY SIZE                                      
034600               TRD-KEYWORD-LC(WS-KW-SUB) DELIMITED BY SPACE               
034700               '''.' DELIMITED BY SIZE                                    
034800               INTO WS-EST-ASSUMPTION(WS-EST-LINE-CNT)                    
034900               WITH POINTER WS-ASSUM-PTR.                                 
035000       223-EXIT.                                                          
035100           EXIT.                                                          
035200                                                                          
035300       225-COMPUTE-TOTALS.                                                
035400           MOVE 0 TO WS-SUBTOTAL                                          
035500           PERFORM 226-ADD-ONE-LINE-COST THRU 226-EXIT                    
035600               VARYING WS-EST-SUB FROM 1 BY 1                             
035700               UNTIL WS-EST-SUB > WS-EST-LINE-CNT                         
035800           COMPUTE WS-CONTINGENCY ROUNDED = WS-SUBTOTAL * 0.08            
035900           COMPUTE WS-GRAND-TOTAL = WS-SUBTOTAL + WS-CONTINGENCY          
036000           IF WS-DEBUG-SW-ON                                              
036100               DISPLAY 'BIDSUM1 SUBTOTAL=' WS-SUBTOTAL                    
036200           END-IF.                                                        
036300       225-EXIT.                                                          
036400           EXIT.                                                          
036500                                                                          
036600       226-ADD-ONE-LINE-COST.                                             
036700           ADD WS-EST-COST(WS-EST-SUB) TO WS-SUBTOTAL.                    
036800       226-EXIT.                                                          
036900           EXIT.                                                          
037000                                                                          
037100***********************************************************               
037200* 230 - COMMODITY-RISK ADVISORY - STEEL THEN CONCRETE                     
037300***********************************************************               
037400       230-BUILD-COMMODITY-RISK.                                          
037500           MOVE 0 TO WS-RISK-LINE-CNT                                     
037600           IF WS-FOUND-SW(12) = 'Y'                                       
037700               MOVE 1 TO WS-RISKTBL-SUB                                   
037800               PERFORM 231-ADD-RISK-LINE THRU 231-EXIT                    
037900           END-IF                                                         
038000           IF WS-FOUND-SW(1) = 'Y'                                        
038100               MOVE 2 TO WS-RISKTBL-SUB                                   
038200               PERFORM 231-ADD-RISK-LINE THRU 231-EXIT                    
038300           END-IF                                                         
038400           IF WS-RISK-LINE-CNT = 0                                        
038500               PERFORM 232-ADD-FALLBACK-RISK THRU 232-EXIT                
038600           END-IF.                                                        
038700       230-EXIT.                                                          
038800           EXIT.                                                          
038900                                                                          
039000       231-ADD-RISK-LINE.                                                 
039100           ADD 1 TO WS-RISK-LINE-CNT                                      
039200           MOVE TRD-RISK-COMMODITY(WS-RISKTBL-SUB)                        
039300               TO WS-RISKOUT-COMMODITY(WS-RISK-LINE-CNT)                  
039400           MOVE TRD-RISK-TEXT(WS-RISKTBL-SUB)                             
039500               TO WS-RISKOUT-TEXT(WS-RISK-LINE-CNT)                       
039600           MOVE TRD-RISK-RECOMMEND(WS-RISKTBL-SUB)                        
039700               TO WS-RISKOUT-RECOMMEND(WS-RISK-LINE-CNT).                 
039800       231-EXIT.                                                          
039900           EXIT.                                                          
040000                                                                          
040100       232-ADD-FALLBACK-RISK.                                             
040200           ADD 1 TO WS-RISK-LINE-CNT                                      
040300           MOVE 'General   '                                              
040400               TO WS-RISKOUT-COMMODITY(WS-RISK-LINE-CNT)                  
040500           MOVE 'Unknown scope'                                           
040600               TO WS-RISKOUT-TEXT(WS-RISK-LINE-CNT)                       
040700           MOVE 'Request clarifications + add contingency.'               
040800               TO WS-RISKOUT-RECOMMEND(WS-RISK-LINE-CNT).                 
040900       232-EXIT.                                                          
041000           EXIT.                                                          
041100                                                                          
041200***********************************************************               
041300* 240 - WRITE ONE BID-SUMMARY REPORT SECTION                              
041400***********************************************************               
041500       240-WRITE-BID-SUMMARY.                                             
041600           PERFORM 241-WRITE-HEADER THRU 241-EXIT                         
041700           PERFORM 242-WRITE-NOTES THRU 242-EXIT                          
041800           PERFORM 243-WRITE-SCOPE THRU 243-EXIT                          
041900           PERFORM 244-WRITE-ESTIMATE THRU 244-EXIT                       
042000           PERFORM 245-WRITE-TOTALS THRU 245-EXIT                         
042100           PERFORM 246-WRITE-RISKS THRU 246-EXIT.                         
042200       240-EXIT.                                                          
042300           EXIT.                                                          
042400                                                                          
042500       241-WRITE-HEADER.                                                  
042600           MOVE SPACES TO WS-RPT-LINE                                     
042700           STRING 'BidCraft MVP - Export-Ready Bid Summary'               
042800               DELIMITED BY SIZE INTO WS-RPT-LINE                         
042900           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
043000           MOVE SPACES TO WS-TRIM-SRC                                     
043100           IF BRQ-PROJECT-NAME = SPACES                                   
043200               MOVE 'UNTITLED PROJECT' TO WS-TRIM-SRC                     
043300           ELSE                                                           
043400               MOVE BRQ-PROJECT-NAME TO WS-TRIM-SRC                       
043500           END-IF                                                         
043600           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
043700           MOVE SPACES TO WS-RPT-LINE                                     
043800           STRING 'Project: ' DELIMITED BY SIZE                           
043900               WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE               
044000               INTO WS-RPT-LINE                                           
044100           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
044200           MOVE SPACES TO WS-RPT-LINE                                     
044300           STRING 'Created: ' DELIMITED BY SIZE                           
044400               RPARM-RUN-DATE DELIMITED BY SIZE                           
044500               ' ' DELIMITED BY SIZE                                      
044600               RPARM-RUN-TIME DELIMITED BY SIZE                           
044700               ' UTC' DELIMITED BY SIZE                                   
044800               INTO WS-RPT-LINE                                           
044900           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
045000           MOVE SPACES TO WS-TRIM-SRC                                     
045100           MOVE RPARM-SOURCE-ID TO WS-TRIM-SRC                            
045200           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
045300           MOVE SPACES TO WS-RPT-LINE                                     
045400           STRING 'Source: ' DELIMITED BY SIZE                            
045500               WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE               
045600               INTO WS-RPT-LINE                                           
045700           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
045800           MOVE SPACES TO WS-RPT-LINE                                     
045900           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
046000       241-EXIT.                                                          
046100           EXIT.                                                          
046200                                                                          
046300       242-WRITE-NOTES.                                                   
046400           IF BRQ-NOTES NOT = SPACES                                      
046500               MOVE SPACES TO WS-RPT-LINE                                 
046600               STRING 'Notes:' DELIMITED BY SIZE INTO WS-RPT-LINE         
046700               WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                    
046800               MOVE SPACES TO WS-TRIM-SRC                                 
046900               MOVE BRQ-NOTES TO WS-TRIM-SRC                              
047000               PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                    
047100               MOVE SPACES TO WS-RPT-LINE                                 
047200               STRING WS-TRIM-SRC(1:WS-TRIM-LEN)                          
047300                   DELIMITED BY SIZE INTO WS-RPT-LINE                     
047400               WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                    
047500               MOVE SPACES TO WS-RPT-LINE                                 
047600               WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                    
047700           END-IF.                                                        
047800       242-EXIT.                                                          
047900           EXIT.                                                          
048000                                                                          
048100       243-WRITE-SCOPE.                                                   
048200           MOVE SPACES TO WS-RPT-LINE                                     
048300           STRING 'Detected Scope:'                                       
048400               DELIMITED BY SIZE INTO WS-RPT-LINE                         
048500           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
048600           PERFORM 215-BUILD-SCOPE-LIST THRU 215-EXIT                     
048700           MOVE SPACES TO WS-RPT-LINE                                     
048800           STRING WS-SCOPE-LIST-TEXT DELIMITED BY SIZE                    
048900               INTO WS-RPT-LINE                                           
049000           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
049100           MOVE SPACES TO WS-RPT-LINE                                     
049200           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
049300       243-EXIT.                                                          
049400           EXIT.                                                          
049500                                                                          
049600       215-BUILD-SCOPE-LIST.                                              
049700           MOVE SPACES TO WS-SCOPE-LIST-TEXT                              
049800           MOVE 1 TO WS-SCOPE-PTR                                         
049900           MOVE 'Y' TO WS-SCOPE-FIRST-SW                                  
050000           PERFORM 216-APPEND-SCOPE-KEYWORD THRU 216-EXIT                 
050100               VARYING WS-KW-SUB FROM 1 BY 1 UNTIL WS-KW-SUB > 12         
050200           IF WS-SCOPE-IS-FIRST                                           
050300               STRING 'None detected' DELIMITED BY SIZE                   
050400                   INTO WS-SCOPE-LIST-TEXT                                
050500                   WITH POINTER WS-SCOPE-PTR                              
050600           END-IF.                                                        
050700       215-EXIT.                                                          
050800           EXIT.                                                          
050900                                                                          
051000       216-APPEND-SCOPE-KEYWORD.                                          
051100           IF WS-FOUND-SW(WS-KW-SUB) = 'Y'                                
051200               IF NOT WS-SCOPE-IS-FIRST                                   
051300                   STRING ', ' DELIMITED BY SIZE                          
051400                       INTO WS-SCOPE-LIST-TEXT                            
051500                       WITH POINTER WS-SCOPE-PTR                          
051600               END-IF                                                     
051700               STRING TRD-KEYWORD-LC(WS-KW-SUB) DELIMITED BY SPACE        
051800                   INTO WS-SCOPE-LIST-TEXT                                
051900                   WITH POINTER WS-SCOPE-PTR                              
052000               MOVE 'N' TO WS-SCOPE-FIRST-SW                              
052100           END-IF.                                                        
052200       216-EXIT.                                                          
052300           EXIT.                                                          
052400                                                                          
052500       244-WRITE-ESTIMATE.                                                
052600           MOVE SPACES TO WS-RPT-LINE                                     
052700           STRING 'Estimate Draft:'                                       
052800               DELIMITED BY SIZE INTO WS-RPT-LINE                         
052900           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
053000           PERFORM 247-WRITE-ONE-EST-LINE THRU 247-EXIT                   
053100               VARYING WS-EST-SUB FROM 1 BY 1                             
053200               UNTIL WS-EST-SUB > WS-EST-LINE-CNT                         
053300           MOVE SPACES TO WS-RPT-LINE                                     
053400           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
053500       244-EXIT.                                                          
053600           EXIT.                                                          
053700                                                                          
053800       247-WRITE-ONE-EST-LINE.                                            
053900           MOVE SPACES TO WS-RPT-LINE                                     
054000           MOVE 1 TO WS-LINE-PTR                                          
054100           STRING '- ' DELIMITED BY SIZE                                  
054200               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
054300           MOVE SPACES TO WS-TRIM-SRC                                     
054400           MOVE WS-EST-CATEGORY(WS-EST-SUB) TO WS-TRIM-SRC                
054500           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
054600           STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE            
054700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
054800           STRING ': ' DELIMITED BY SIZE                                  
054900               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
055000           MOVE WS-EST-COST(WS-EST-SUB) TO WS-MONEY-EDIT-SRC              
055100           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
055200           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
055300           STRING WS-MONEY-EDIT-NUM(WS-MEDIT-START:WS-MEDIT-LEN)          
055400               DELIMITED BY SIZE                                          
055500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
055600           STRING ' (' DELIMITED BY SIZE                                  
055700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
055800           MOVE SPACES TO WS-TRIM-SRC                                     
055900           MOVE WS-EST-ASSUMPTION(WS-EST-SUB) TO WS-TRIM-SRC              
056000           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
056100           STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE            
056200               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
056300           STRING ')' DELIMITED BY SIZE                                   
056400               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
056500           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
056600       247-EXIT.                                                          
056700           EXIT.                                                          
056800                                                                          
056900       245-WRITE-TOTALS.                                                  
057000           MOVE SPACES TO WS-RPT-LINE                                     
057100           MOVE 1 TO WS-LINE-PTR                                          
057200           STRING 'Subtotal: ' DELIMITED BY SIZE                          
057300               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
057400           MOVE WS-SUBTOTAL TO WS-MONEY-EDIT-SRC                          
057500           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
057600           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
057700           STRING WS-MONEY-EDIT-NUM(WS-MEDIT-START:WS-MEDIT-LEN)          
057800               DELIMITED BY SIZE                                          
057900               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
058000           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
058100           MOVE SPACES TO WS-RPT-LINE                                     
058200           MOVE 1 TO WS-LINE-PTR                                          
058300           STRING 'Contingency (8%): ' DELIMITED BY SIZE                  
058400               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
058500           MOVE WS-CONTINGENCY TO WS-MONEY-EDIT-SRC                       
058600           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
058700           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
058800           STRING WS-MONEY-EDIT-NUM(WS-MEDIT-START:WS-MEDIT-LEN)          
058900               DELIMITED BY SIZE                                          
059000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
059100           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
059200           MOVE SPACES TO WS-RPT-LINE                                     
059300           MOVE 1 TO WS-LINE-PTR                                          
059400           STRING 'TOTAL: ' DELIMITED BY SIZE                             
059500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
059600           MOVE WS-GRAND-TOTAL TO WS-MONEY-EDIT-SRC                       
059700           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
059800           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
059900           STRING WS-MONEY-EDIT-NUM(WS-MEDIT-START:WS-MEDIT-LEN)          
060000               DELIMITED BY SIZE                                          
060100               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
060200           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
060300           MOVE SPACES TO WS-RPT-LINE                                     
060400           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
060500       245-EXIT.                                                          
060600           EXIT.                                                          
060700                                                                          
060800       246-WRITE-RISKS.                                                   
060900           MOVE SPACES TO WS-RPT-LINE                                     
061000           STRING 'Commodity Risks & Recommendations:'                    
061100               DELIMITED BY SIZE INTO WS-RPT-LINE                         
061200           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE                        
061300           PERFORM 248-WRITE-ONE-RISK-LINE THRU 248-EXIT                  
061400               VARYING WS-RISK-SUB FROM 1 BY 1                            
061500               UNTIL WS-RISK-SUB > WS-RISK-LINE-CNT.                      
061600       246-EXIT.                                                          
061700           EXIT.                                                          
061800                                                                          
061900       248-WRITE-ONE-RISK-LINE.                                           
062000           MOVE SPACES TO WS-RPT-LINE                                     
062100           MOVE 1 TO WS-LINE-PTR                                          
062200           STRING '- ' DELIMITED BY SIZE                                  
062300               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
062400           MOVE SPACES TO WS-TRIM-SRC                                     
062500           MOVE WS-RISKOUT-COMMODITY(WS-RISK-SUB) TO WS-TRIM-SRC          
062600           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
062700           STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE            
062800               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
062900           STRING ': ' DELIMITED BY SIZE                                  
063000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
063100           MOVE SPACES TO WS-TRIM-SRC                                     
063200           MOVE WS-RISKOUT-TEXT(WS-RISK-SUB) TO WS-TRIM-SRC               
063300           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
063400           STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE            
063500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
063600           STRING ' -> ' DELIMITED BY SIZE                                
063700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
063800           STRING WS-RISKOUT-RECOMMEND(WS-RISK-SUB)                       
063900               DELIMITED BY SIZE                                          
064000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
064100           WRITE BID-SUMMARY-LINE FROM WS-RPT-LINE.                       
064200       248-EXIT.                                                          
064300           EXIT.                                                          
064400                                                                          
064500***********************************************************               
064600* 900 - GENERAL UTILITY / WRAP-UP PARAGRAPHS                              
064700***********************************************************               
064800       900-CALC-TRIM-LEN.                                                 
064900           PERFORM 901-TRIM-SCAN-STEP THRU 901-EXIT                       
065000               VARYING WS-TRIM-POS FROM 80 BY -1                          
065100               UNTIL WS-TRIM-SRC(WS-TRIM-POS:1) NOT = SPACE               
065200                  OR WS-TRIM-POS = 1                                      
065300           MOVE WS-TRIM-POS TO WS-TRIM-LEN.                               
065400       900-EXIT.                                                          
065500           EXIT.                                                          
065600                                                                          
065700       901-TRIM-SCAN-STEP.                                                
065800           CONTINUE.                                                      
065900       901-EXIT.                                                          
066000           EXIT.                                                          
066100                                                                          
066200       920-CALC-MONEY-LTRIM.                                              
066300           PERFORM 921-MONEY-SCAN-STEP THRU 921-EXIT                      
066400               VARYING WS-MEDIT-POS FROM 1 BY 1                           
066500               UNTIL WS-MONEY-EDIT-CHAR(WS-MEDIT-POS) NOT = SPACE         
066600                  OR WS-MEDIT-POS = 11                                    
066700           MOVE WS-MEDIT-POS TO WS-MEDIT-START                            
066800           COMPUTE WS-MEDIT-LEN = 11 - WS-MEDIT-START + 1.                
066900       920-EXIT.                                                          
067000           EXIT.                                                          
067100                                                                          
067200       921-MONEY-SCAN-STEP.                                               
067300           CONTINUE.                                                      
067400       921-EXIT.                                                          
067500           EXIT.                                                          
067600                                                                          
067700       900-WRAP-UP.                                                       
067800           CLOSE BID-REQUEST-FILE                                         
067900           CLOSE BID-SUMMARY-REPORT.                                      
068000       900-WRAP-EXIT.                                                     
068100           EXIT.                                                          
