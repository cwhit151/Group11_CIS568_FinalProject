000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    MSTSTAT1.                                           
000300       AUTHOR.        D W SLATER.                                         
000400       INSTALLATION.  COBOL DEVELOPMENT CENTER.                           
000500       DATE-WRITTEN.  11/18/91.                                           
000600       DATE-COMPILED. 11/18/91.                                           
000700       SECURITY.      NON-CONFIDENTIAL.                                   
000800***********************************************************               
000900* MSTSTAT1 - SUBCONTRACTOR MASTER STATISTICS LISTING                      
001000*          - SINGLE PASS OVER THE SUBCONTRACTOR MASTER,                   
001100*            ACCUMULATES A TOTAL COUNT, A PER-TRADE COUNT                 
001200*            (12 TRADES, SAME TABLE AS BIDSUM1/SUBREC1),                  
001300*            THE DISTINCT SORTED SERVICE-AREA LIST, AND                   
001400*            THE AVERAGE RATING/YEARS-EXPERIENCE. RUN AS A                
001500*            HOUSEKEEPING JOB WHENEVER THE BONDING DESK                   
001600*            WANTS A CURRENT SNAPSHOT OF SUBCONTRACTOR                    
001700*            COVERAGE - NOT PART OF THE PER-BID JOB STREAM.               
001800***********************************************************               
001900*  CHANGE LOG                                                             
002000*  DATE      BY   TKT/RQST  DESCRIPTION                                   
002100*  --------  ---  --------  ------------------------------                
002200*  11/18/91  DWS  CR-0133   ORIGINAL PROGRAM - TOTAL COUNT,       CR0133  
002300*                           PER-TRADE COUNT, AVERAGES.            CR0133  
002400*  05/11/93  JBS  CR-0219   ADDED THE DISTINCT SERVICE-AREA       CR0219  
002500*                           LIST TO THE REPORT - BONDING          CR0219  
002600*                           DESK WANTS COVERAGE BY REGION.        CR0219  
002700*  03/02/94  JBS  CR-0295   NO CHANGE - LOGGED FOR RELEASE        CR0295  
002800*                           TRACKING WITH SUBREC1/TRDTBL.         CR0295  
002900*  08/07/95  DWS  CR-0322   REWORKED THE PER-TRADE COUNT TO       CR0322  
003000*                           KEY OFF TRD-KEYWORD-LC (WAS AN        CR0322  
003100*                           88-LEVEL PER TRADE) SO A NEW          CR0322  
003200*                           TRADE ADDS TO ONE TABLE, NOT TO       CR0322  
003300*                           THIS PROGRAM'S DATA DIVISION.         CR0322  
003400*  02/24/97  RTM  CR-0384   CORRECTED AVERAGE-RATING ROUND-       CR0384  
003500*                           ING TO MATCH THE ESTIMATING           CR0384  
003600*                           DEPT'S ONE-DECIMAL CONVENTION.        CR0384  
003700*  06/19/99  RTM  Y2K-047   Y2K REVIEW - RUN-PARM DATE IS         Y2K047  
003800*                           ALREADY CCYY-MM-DD, NO WINDOW-        Y2K047  
003900*                           ING LOGIC PRESENT, NO CHANGE.         Y2K047  
004000*  02/18/00  RTM  CR-0407   DROPPED THREE UNUSED REDEFINES        CR0407  
004100*                           (TRD-COUNT-FLAT, AREA-TABLE-          CR0407  
004200*                           FLAT, RATING-DEBUG) - NEVER           CR0407  
004300*                           PICKED UP BY ANY PARAGRAPH.           CR0407  
004400***********************************************************               
004500                                                                          
004600       ENVIRONMENT DIVISION.                                              
004700       CONFIGURATION SECTION.                                             
004800       SOURCE-COMPUTER.  IBM-390.                                         
004900       OBJECT-COMPUTER.  IBM-390.                                         
005000       SPECIAL-NAMES.                                                     
005100           C01 IS TOP-OF-FORM                                             
005200           CLASS ALPHA-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'                 
005300           UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                             
005400                  OFF STATUS IS WS-DEBUG-SW-OFF.                          
005500                                                                          
005600       INPUT-OUTPUT SECTION.                                              
005700       FILE-CONTROL.                                                      
005800           SELECT SUBM-MASTER-FILE ASSIGN TO SUBMSTIN                     
005900               ORGANIZATION IS LINE SEQUENTIAL                            
006000               FILE STATUS IS WS-SUBMSTR-STATUS.                          
006100           SELECT RUN-PARM-FILE ASSIGN TO RUNPARMS                        
006200               ORGANIZATION IS LINE SEQUENTIAL                            
006300               FILE STATUS IS WS-RUNPARM-STATUS.                          
006400           SELECT STATS-REPORT ASSIGN TO STATSRPT                         
006500               ORGANIZATION IS LINE SEQUENTIAL                            
006600               FILE STATUS IS WS-STATRPT-STATUS.                          
006700                                                                          
006800       DATA DIVISION.                                                     
006900       FILE SECTION.                                                      
007000       FD  SUBM-MASTER-FILE                                               
007100           LABEL RECORDS ARE STANDARD.                                    
007200           COPY SUBMSTR.                                                  
007300                                                                          
007400       FD  RUN-PARM-FILE                                                  
007500           LABEL RECORDS ARE STANDARD.                                    
007600       01  RUN-PARM-RECORD.                                               
007700           05  RPARM-RUN-DATE          PIC X(10).                         
007800           05  RPARM-RUN-TIME          PIC X(05).                         
007900           05  RPARM-SOURCE-ID         PIC X(20).                         
008000           05  FILLER                  PIC X(15).                         
008100                                                                          
008200       FD  STATS-REPORT                                                   
008300           LABEL RECORDS ARE STANDARD.                                    
008400       01  STATS-LINE                  PIC X(132).                        
008500                                                                          
008600       WORKING-STORAGE SECTION.                                           
008700       01  WS-FILE-STATUSES.                                              
008800           05  WS-SUBMSTR-STATUS       PIC X(02).                         
008900               88  WS-SUBMSTR-OK            VALUE '00'.                   
009000               88  WS-SUBMSTR-NOFILE        VALUE '35'.                   
009100           05  WS-RUNPARM-STATUS       PIC X(02).                         
009200               88  WS-RUNPARM-OK            VALUE '00'.                   
009300           05  WS-STATRPT-STATUS       PIC X(02).                         
009400               88  WS-STATRPT-OK            VALUE '00'.                   
009500           05  FILLER                  PIC X(04).                         
009600                                                                          
009700       01  WS-SWITCHES.                                                   
009800           05  WS-SUBM-EOF-SW          PIC X(01) VALUE 'N'.               
009900               88  WS-END-OF-SUBM           VALUE 'Y'.                    
010000           05  WS-TRD-MATCH-SW         PIC X(01) VALUE 'N'.               
010100               88  WS-TRD-WAS-MATCHED       VALUE 'Y'.                    
010200           05  WS-DUP-AREA-SW          PIC X(01) VALUE 'N'.               
010300               88  WS-AREA-IS-DUP           VALUE 'Y'.                    
010400           05  WS-SORT-SWAP-SW         PIC X(01) VALUE 'N'.               
010500               88  WS-SORT-DID-SWAP         VALUE 'Y'.                    
010600           05  FILLER                  PIC X(04).                         
010700                                                                          
010800       01  WS-COUNTERS.                                                   
010900           05  WS-SUBM-CNT             PIC 9(03) COMP.                    
011000           05  WS-TRD-SUB              PIC 9(02) COMP.                    
011100           05  WS-SVC-SUB              PIC 9(01) COMP.                    
011200           05  WS-AREA-CNT             PIC 9(03) COMP.                    
011300           05  WS-DIST-CNT             PIC 9(03) COMP.                    
011400           05  WS-AREA-SUB             PIC 9(03) COMP.                    
011500           05  WS-SORT-I               PIC 9(03) COMP.                    
011600           05  WS-SORT-J               PIC 9(03) COMP.                    
011700           05  WS-SORT-LIM             PIC 9(03) COMP.                    
011800           05  WS-TRD-COVERED-CNT      PIC 9(02) COMP.                    
011900           05  WS-LINE-PTR             PIC 9(03) COMP.                    
012000           05  FILLER                  PIC X(04).                         
012100                                                                          
012200* PER-TRADE COUNTS, PARALLEL-INDEXED TO TRD-KEYWORD-TABLE -               
012300* ALREADY HELD IN ASCENDING ALPHABETIC ORDER, SO A STRAIGHT               
012400* 1 THRU 12 WALK OF THIS TABLE PRINTS THE REPORT PRE-SORTED.              
012500       01  WS-TRD-COUNT-TABLE.                                            
012600           05  WS-TRD-COUNT OCCURS 12 TIMES PIC 9(03) COMP.               
012700                                                                          
012800* RAW SERVICE-AREA COLLECTION - UP TO 200 MASTER RECORDS X                
012900* 3 SLOTS EACH. SORTED IN PLACE, THEN COMPRESSED TO THE                   
013000* DISTINCT LIST BELOW.                                                    
013100       01  WS-AREA-TABLE.                                                 
013200           05  WS-AREA-ENTRY OCCURS 600 TIMES PIC X(20).                  
013300                                                                          
013400       01  WS-AREA-HOLD                PIC X(20).                         
013500                                                                          
013600       01  WS-DISTINCT-AREA-TABLE.                                        
013700           05  WS-DIST-AREA OCCURS 600 TIMES PIC X(20).                   
013800                                                                          
013900       01  WS-RATING-WORK.                                                
014000           05  WS-RATING-SUM           PIC S9(5)V9 COMP-3.                
014100           05  WS-AVG-RATING           PIC S9(3)V9 COMP-3.                
014200           05  FILLER                  PIC X(02).                         
014300                                                                          
014400       01  WS-YEARS-WORK.                                                 
014500           05  WS-YEARS-SUM            PIC S9(7) COMP-3.                  
014600           05  WS-AVG-YEARS            PIC S9(3) COMP-3.                  
014700           05  FILLER                  PIC X(02).                         
014800                                                                          
014900       01  WS-COUNT-EDIT-AREA.                                            
015000           05  WS-COUNT-EDIT           PIC ZZZ9.                          
015100       01  WS-COUNT-EDIT-CHARS REDEFINES WS-COUNT-EDIT-AREA.              
015200           05  WS-COUNT-EDIT-CHAR OCCURS 4 TIMES PIC X(01).               
015300                                                                          
015400       01  WS-RATING-EDIT-AREA.                                           
015500           05  WS-RATING-EDIT          PIC ZZ9.9.                         
015600       01  WS-RATING-EDIT-CHARS REDEFINES WS-RATING-EDIT-AREA.            
015700           05  WS-RATING-EDIT-CHAR OCCURS 5 TIMES PIC X(01).              
015800                                                                          
015900       01  WS-YEARS-EDIT-AREA.                                            
016000           05  WS-YEARS-EDIT           PIC ZZ9.                           
016100       01  WS-YEARS-EDIT-CHARS REDEFINES WS-YEARS-EDIT-AREA.              
016200           05  WS-YEARS-EDIT-CHAR OCCURS 3 TIMES PIC X(01).               
016300                                                                          
016400       01  WS-EDIT-LTRIM-WORK.                                            
016500           05  WS-ELT-POS              PIC 9(01) COMP.                    
016600           05  WS-ELT-START            PIC 9(01) COMP.                    
016700           05  WS-ELT-LEN              PIC 9(01) COMP.                    
016800           05  FILLER                  PIC X(03).                         
016900                                                                          
017000       01  WS-RPT-LINE                 PIC X(132).                        
017100                                                                          
017200* SHARED TRADE-KEYWORD / RISK / SPECIALTY RULE TABLES -                   
017300* ONLY TRD-KEYWORD-TABLE IS USED HERE (RISK/SPECGRP TABLES                
017400* ARE LOADED BUT NOT REFERENCED - SAME COPYBOOK AS THE                    
017500* OTHER TWO PROGRAMS SO ALL THREE STAY IN STEP).                          
017600       COPY TRDTBL.                                                       
017700                                                                          
017800       PROCEDURE DIVISION.                                                
017900       000-TOP-LEVEL.                                                     
018000           PERFORM 100-INITIALIZATION THRU 100-EXIT                       
018100           PERFORM 200-ACCUMULATE-STATISTICS THRU 200-EXIT                
018200               UNTIL WS-END-OF-SUBM                                       
018300           PERFORM 300-COMPUTE-AVERAGES THRU 300-EXIT                     
018400           PERFORM 350-SORT-AREA-TABLE THRU 350-EXIT                      
018500           PERFORM 360-COMPRESS-AREA-TABLE THRU 360-EXIT                  
018600           PERFORM 400-WRITE-STATS-REPORT THRU 400-EXIT                   
018700           PERFORM 900-WRAP-UP THRU 900-WRAP-EXIT                         
018800           GOBACK.                                                        
018900                                                                          
019000       100-INITIALIZATION.                                                
019100           OPEN INPUT SUBM-MASTER-FILE                                    
019200           OPEN OUTPUT STATS-REPORT                                       
019300           MOVE 0 TO WS-SUBM-CNT                                          
019400           MOVE 0 TO WS-AREA-CNT                                          
019500           MOVE ZERO TO WS-TRD-COUNT-TABLE                                
019600           PERFORM 110-READ-RUN-PARM THRU 110-EXIT                        
019700           PERFORM 120-LOAD-TRADE-TABLES THRU 120-EXIT                    
019800           PERFORM 130-READ-ONE-SUBM THRU 130-EXIT.                       
019900       100-EXIT.                                                          
020000           EXIT.                                                          
020100                                                                          
020200       110-READ-RUN-PARM.                                                 
020300           OPEN INPUT RUN-PARM-FILE                                       
020400           READ RUN-PARM-FILE                                             
020500               AT END                                                     
020600                   MOVE '0000-00-00' TO RPARM-RUN-DATE                    
020700                   MOVE '00:00' TO RPARM-RUN-TIME                         
020800                   MOVE 'UNKNOWN SOURCE' TO RPARM-SOURCE-ID               
020900           END-READ                                                       
021000           CLOSE RUN-PARM-FILE.                                           
021100       110-EXIT.                                                          
021200           EXIT.                                                          
021300                                                                          
021400       120-LOAD-TRADE-TABLES.                                             
021500* LOADS TRD-KEYWORD-TABLE / TRD-RISK-TABLE / TRD-SPECGRP-                 
021600* TABLE FROM THE SHARED TRDINIT LITERALS - SEE TRDINIT.CPY.               
021700           COPY TRDINIT.                                                  
021800       120-EXIT.                                                          
021900           EXIT.                                                          
022000                                                                          
022100       130-READ-ONE-SUBM.                                                 
022200           READ SUBM-MASTER-FILE                                          
022300               AT END                                                     
022400                   MOVE 'Y' TO WS-SUBM-EOF-SW                             
022500               NOT AT END                                                 
022600                   ADD 1 TO WS-SUBM-CNT                                   
022700           END-READ                                                       
022800           IF WS-SUBMSTR-NOFILE                                           
022900               MOVE 'Y' TO WS-SUBM-EOF-SW                                 
023000               MOVE 0 TO WS-SUBM-CNT                                      
023100           END-IF.                                                        
023200       130-EXIT.                                                          
023300           EXIT.                                                          
023400                                                                          
023500***********************************************************               
023600* 200 - ONE MASTER RECORD - PER-TRADE COUNT, RATING/YEARS                 
023700*       ACCUMULATE, SERVICE-AREA COLLECTION.                              
023800***********************************************************               
023900       200-ACCUMULATE-STATISTICS.                                         
024000           PERFORM 210-COUNT-ONE-TRADE THRU 210-EXIT                      
024100           ADD SUBM-RATING TO WS-RATING-SUM                               
024200           ADD SUBM-YEARS-EXPER TO WS-YEARS-SUM                           
024300           PERFORM 220-COLLECT-ONE-SUBM-AREAS THRU 220-EXIT               
024400           PERFORM 130-READ-ONE-SUBM THRU 130-EXIT.                       
024500       200-EXIT.                                                          
024600           EXIT.                                                          
024700                                                                          
024800       210-COUNT-ONE-TRADE.                                               
024900           MOVE 'N' TO WS-TRD-MATCH-SW                                    
025000           PERFORM 211-CHECK-ONE-TRADE THRU 211-EXIT                      
025100               VARYING WS-TRD-SUB FROM 1 BY 1                             
025200               UNTIL WS-TRD-SUB > 12                                      
025300                  OR WS-TRD-WAS-MATCHED.                                  
025400       210-EXIT.                                                          
025500           EXIT.                                                          
025600                                                                          
025700       211-CHECK-ONE-TRADE.                                               
025800           IF SUBM-TRADE-CATEGORY = TRD-KEYWORD-LC(WS-TRD-SUB)            
025900               ADD 1 TO WS-TRD-COUNT(WS-TRD-SUB)                          
026000               MOVE 'Y' TO WS-TRD-MATCH-SW                                
026100           END-IF.                                                        
026200       211-EXIT.                                                          
026300           EXIT.                                                          
026400                                                                          
026500       220-COLLECT-ONE-SUBM-AREAS.                                        
026600           PERFORM 221-COLLECT-ONE-AREA THRU 221-EXIT                     
026700               VARYING WS-SVC-SUB FROM 1 BY 1                             
026800               UNTIL WS-SVC-SUB > 3.                                      
026900       220-EXIT.                                                          
027000           EXIT.                                                          
027100                                                                          
027200       221-COLLECT-ONE-AREA.                                              
027300           IF SUBM-SVCAREA-TBL(WS-SVC-SUB) NOT = SPACES                   
027400               AND WS-AREA-CNT < 600                                      
027500               ADD 1 TO WS-AREA-CNT                                       
027600               MOVE SUBM-SVCAREA-TBL(WS-SVC-SUB)                          
027700                   TO WS-AREA-ENTRY(WS-AREA-CNT)                          
027800           END-IF.                                                        
027900       221-EXIT.                                                          
028000           EXIT.                                                          
028100                                                                          
028200***********************************************************               
028300* 300 - AVERAGE RATING (1 DECIMAL) AND AVERAGE YEARS-                     
028400*       EXPERIENCE (WHOLE YEARS). ZERO WHEN TABLE IS EMPTY.               
028500***********************************************************               
028600       300-COMPUTE-AVERAGES.                                              
028700           MOVE 0 TO WS-AVG-RATING                                        
028800           MOVE 0 TO WS-AVG-YEARS                                         
028900           MOVE 0 TO WS-TRD-COVERED-CNT                                   
029000           IF WS-SUBM-CNT NOT = 0                                         
029100               COMPUTE WS-AVG-RATING ROUNDED =                            
029200                   WS-RATING-SUM / WS-SUBM-CNT                            
029300               COMPUTE WS-AVG-YEARS ROUNDED =                             
029400                   WS-YEARS-SUM / WS-SUBM-CNT                             
029500           END-IF                                                         
029600           PERFORM 310-COUNT-ONE-COVERED THRU 310-EXIT                    
029700               VARYING WS-TRD-SUB FROM 1 BY 1                             
029800               UNTIL WS-TRD-SUB > 12.                                     
029900       300-EXIT.                                                          
030000           EXIT.                                                          
030100                                                                          
030200       310-COUNT-ONE-COVERED.                                             
030300           IF WS-TRD-COUNT(WS-TRD-SUB) > 0                                
030400               ADD 1 TO WS-TRD-COVERED-CNT                                
030500           END-IF.                                                        
030600       310-EXIT.                                                          
030700           EXIT.                                                          
030800                                                                          
030900***********************************************************               
031000* 350 - ASCENDING BUBBLE SORT OF THE RAW SERVICE-AREA LIST.               
031100*       SAME EXCHANGE-SORT IDIOM SUBREC1 USES TO RANK ITS                 
031200*       SCORED-CANDIDATE TABLE - HERE RUN ASCENDING ON THE                
031300*       AREA NAME INSTEAD OF DESCENDING ON A SCORE.                       
031400***********************************************************               
031500       350-SORT-AREA-TABLE.                                               
031600           IF WS-AREA-CNT > 1                                             
031700               MOVE WS-AREA-CNT TO WS-SORT-LIM                            
031800               PERFORM 351-BUBBLE-PASS THRU 351-EXIT                      
031900                   VARYING WS-SORT-I FROM 1 BY 1                          
032000                   UNTIL WS-SORT-I > WS-SORT-LIM - 1                      
032100                      OR NOT WS-SORT-DID-SWAP                             
032200           END-IF.                                                        
032300       350-EXIT.                                                          
032400           EXIT.                                                          
032500                                                                          
032600       351-BUBBLE-PASS.                                                   
032700           MOVE 'N' TO WS-SORT-SWAP-SW                                    
032800           PERFORM 352-COMPARE-ADJACENT THRU 352-EXIT                     
032900               VARYING WS-SORT-J FROM 1 BY 1                              
033000               UNTIL WS-SORT-J > WS-SORT-LIM - WS-SORT-I.                 
033100       351-EXIT.                                                          
033200           EXIT.                                                          
033300                                                                          
033400       352-COMPARE-ADJACENT.                                              
033500           IF WS-AREA-ENTRY(WS-SORT-J + 1)                                
033600                   < WS-AREA-ENTRY(WS-SORT-J)                             
033700               PERFORM 353-SWAP-ENTRIES THRU 353-EXIT                     
033800               MOVE 'Y' TO WS-SORT-SWAP-SW                                
033900           END-IF.                                                        
034000       352-EXIT.                                                          
034100           EXIT.                                                          
034200                                                                          
034300       353-SWAP-ENTRIES.                                                  
034400           MOVE WS-AREA-ENTRY(WS-SORT-J) TO WS-AREA-HOLD                  
034500           MOVE WS-AREA-ENTRY(WS-SORT-J + 1)                              
034600               TO WS-AREA-ENTRY(WS-SORT-J)                                
034700           MOVE WS-AREA-HOLD TO WS-AREA-ENTRY(WS-SORT-J + 1).             
034800       353-EXIT.                                                          
034900           EXIT.                                                          
035000                                                                          
035100***********************************************************               
035200* 360 - COLLAPSE THE SORTED AREA LIST TO DISTINCT NAMES -                 
035300*       ADJACENT-COMPARE IS ENOUGH ONCE THE LIST IS SORTED.               
035400***********************************************************               
035500       360-COMPRESS-AREA-TABLE.                                           
035600           MOVE 0 TO WS-DIST-CNT                                          
035700           PERFORM 361-COMPRESS-ONE-AREA THRU 361-EXIT                    
035800               VARYING WS-AREA-SUB FROM 1 BY 1                            
035900               UNTIL WS-AREA-SUB > WS-AREA-CNT.                           
036000       360-EXIT.                                                          
036100           EXIT.                                                          
036200                                                                          
036300       361-COMPRESS-ONE-AREA.                                             
036400           MOVE 'N' TO WS-DUP-AREA-SW                                     
036500           IF WS-AREA-SUB > 1                                             
036600               IF WS-AREA-ENTRY(WS-AREA-SUB) =                            
036700                       WS-AREA-ENTRY(WS-AREA-SUB - 1)                     
036800                   MOVE 'Y' TO WS-DUP-AREA-SW                             
036900               END-IF                                                     
037000           END-IF                                                         
037100           IF NOT WS-AREA-IS-DUP                                          
037200               ADD 1 TO WS-DIST-CNT                                       
037300               MOVE WS-AREA-ENTRY(WS-AREA-SUB)                            
037400                   TO WS-DIST-AREA(WS-DIST-CNT)                           
037500           END-IF.                                                        
037600       361-EXIT.                                                          
037700           EXIT.                                                          
037800                                                                          
037900***********************************************************               
038000* 400 - WRITE THE STATISTICS REPORT.                                      
038100***********************************************************               
038200       400-WRITE-STATS-REPORT.                                            
038300           PERFORM 410-WRITE-HEADER THRU 410-EXIT                         
038400           PERFORM 420-WRITE-TOTALS THRU 420-EXIT                         
038500           PERFORM 430-WRITE-TRADE-BREAKDOWN THRU 430-EXIT                
038600           PERFORM 440-WRITE-SERVICE-AREAS THRU 440-EXIT.                 
038700       400-EXIT.                                                          
038800           EXIT.                                                          
038900                                                                          
039000       410-WRITE-HEADER.                                                  
039100           MOVE SPACES TO WS-RPT-LINE                                     
039200           STRING 'BidCraft MVP - Subcontractor Master Statistics'        
039300               DELIMITED BY SIZE INTO WS-RPT-LINE                         
039400           WRITE STATS-LINE FROM WS-RPT-LINE                              
039500           MOVE SPACES TO WS-RPT-LINE                                     
039600           STRING 'Generated: ' DELIMITED BY SIZE                         
039700               RPARM-RUN-DATE DELIMITED BY SIZE                           
039800               ' ' DELIMITED BY SIZE                                      
039900               RPARM-RUN-TIME DELIMITED BY SIZE                           
040000               ' UTC' DELIMITED BY SIZE                                   
040100               INTO WS-RPT-LINE                                           
040200           WRITE STATS-LINE FROM WS-RPT-LINE                              
040300           MOVE SPACES TO WS-RPT-LINE                                     
040400           WRITE STATS-LINE FROM WS-RPT-LINE.                             
040500       410-EXIT.                                                          
040600           EXIT.                                                          
040700                                                                          
040800       420-WRITE-TOTALS.                                                  
040900           MOVE WS-SUBM-CNT TO WS-COUNT-EDIT                              
041000           PERFORM 920-CALC-COUNT-LTRIM THRU 920-EXIT                     
041100           MOVE SPACES TO WS-RPT-LINE                                     
041200           STRING 'Total Subcontractors: ' DELIMITED BY SIZE              
041300               WS-COUNT-EDIT(WS-ELT-START:WS-ELT-LEN)                     
041400               DELIMITED BY SIZE                                          
041500               INTO WS-RPT-LINE                                           
041600           WRITE STATS-LINE FROM WS-RPT-LINE                              
041700           MOVE WS-TRD-COVERED-CNT TO WS-COUNT-EDIT                       
041800           PERFORM 920-CALC-COUNT-LTRIM THRU 920-EXIT                     
041900           MOVE SPACES TO WS-RPT-LINE                                     
042000           STRING 'Trade Categories Covered: ' DELIMITED BY SIZE          
042100               WS-COUNT-EDIT(WS-ELT-START:WS-ELT-LEN)                     
042200               DELIMITED BY SIZE                                          
042300               INTO WS-RPT-LINE                                           
042400           WRITE STATS-LINE FROM WS-RPT-LINE                              
042500           MOVE WS-AVG-RATING TO WS-RATING-EDIT                           
042600           PERFORM 930-CALC-RATING-LTRIM THRU 930-EXIT                    
042700           MOVE SPACES TO WS-RPT-LINE                                     
042800           STRING 'Average Rating: ' DELIMITED BY SIZE                    
042900               WS-RATING-EDIT(WS-ELT-START:WS-ELT-LEN)                    
043000               DELIMITED BY SIZE                                          
043100               INTO WS-RPT-LINE                                           
043200           WRITE STATS-LINE FROM WS-RPT-LINE                              
043300           MOVE WS-AVG-YEARS TO WS-YEARS-EDIT                             
043400           PERFORM 940-CALC-YEARS-LTRIM THRU 940-EXIT                     
043500           MOVE SPACES TO WS-RPT-LINE                                     
043600           STRING 'Average Experience: ' DELIMITED BY SIZE                
043700               WS-YEARS-EDIT(WS-ELT-START:WS-ELT-LEN)                     
043800               DELIMITED BY SIZE                                          
043900               ' years' DELIMITED BY SIZE                                 
044000               INTO WS-RPT-LINE                                           
044100           WRITE STATS-LINE FROM WS-RPT-LINE                              
044200           MOVE SPACES TO WS-RPT-LINE                                     
044300           WRITE STATS-LINE FROM WS-RPT-LINE.                             
044400       420-EXIT.                                                          
044500           EXIT.                                                          
044600                                                                          
044700       430-WRITE-TRADE-BREAKDOWN.                                         
044800           MOVE SPACES TO WS-RPT-LINE                                     
044900           STRING 'Trade Breakdown:' DELIMITED BY SIZE                    
045000               INTO WS-RPT-LINE                                           
045100           WRITE STATS-LINE FROM WS-RPT-LINE                              
045200           PERFORM 431-WRITE-ONE-TRADE-LINE THRU 431-EXIT                 
045300               VARYING WS-TRD-SUB FROM 1 BY 1                             
045400               UNTIL WS-TRD-SUB > 12                                      
045500           MOVE SPACES TO WS-RPT-LINE                                     
045600           WRITE STATS-LINE FROM WS-RPT-LINE.                             
045700       430-EXIT.                                                          
045800           EXIT.                                                          
045900                                                                          
046000       431-WRITE-ONE-TRADE-LINE.                                          
046100           IF WS-TRD-COUNT(WS-TRD-SUB) > 0                                
046200               MOVE WS-TRD-COUNT(WS-TRD-SUB) TO WS-COUNT-EDIT             
046300               PERFORM 920-CALC-COUNT-LTRIM THRU 920-EXIT                 
046400               MOVE SPACES TO WS-RPT-LINE                                 
046500               MOVE 1 TO WS-LINE-PTR                                      
046600               STRING '- ' DELIMITED BY SIZE                              
046700                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
046800               STRING TRD-KEYWORD-DISP(WS-TRD-SUB)                        
046900                   DELIMITED BY SPACE                                     
047000                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
047100               STRING ': ' DELIMITED BY SIZE                              
047200                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
047300               STRING WS-COUNT-EDIT(WS-ELT-START:WS-ELT-LEN)              
047400                   DELIMITED BY SIZE                                      
047500                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
047600               WRITE STATS-LINE FROM WS-RPT-LINE                          
047700           END-IF.                                                        
047800       431-EXIT.                                                          
047900           EXIT.                                                          
048000                                                                          
048100       440-WRITE-SERVICE-AREAS.                                           
048200           MOVE SPACES TO WS-RPT-LINE                                     
048300           STRING 'Service Areas:' DELIMITED BY SIZE                      
048400               INTO WS-RPT-LINE                                           
048500           WRITE STATS-LINE FROM WS-RPT-LINE                              
048600           MOVE SPACES TO WS-RPT-LINE                                     
048700           MOVE 1 TO WS-LINE-PTR                                          
048800           IF WS-DIST-CNT = 0                                             
048900               STRING 'None on file' DELIMITED BY SIZE                    
049000                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
049100           ELSE                                                           
049200               PERFORM 441-APPEND-ONE-AREA THRU 441-EXIT                  
049300                   VARYING WS-AREA-SUB FROM 1 BY 1                        
049400                   UNTIL WS-AREA-SUB > WS-DIST-CNT                        
049500           END-IF                                                         
049600           WRITE STATS-LINE FROM WS-RPT-LINE.                             
049700       440-EXIT.                                                          
049800           EXIT.                                                          
049900                                                                          
050000       441-APPEND-ONE-AREA.                                               
050100           IF WS-AREA-SUB > 1                                             
050200               STRING ', ' DELIMITED BY SIZE                              
050300                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
050400           END-IF                                                         
050500           STRING WS-DIST-AREA(WS-AREA-SUB) DELIMITED BY SPACE            
050600               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR.                 
050700       441-EXIT.                                                          
050800           EXIT.                                                          
050900                                                                          
051000***********************************************************               
051100* 920/930/940 - LEFT-TRIM THE ZERO-SUPPRESSED NUMERIC-                    
051200*       EDITED TOTALS FIELDS BEFORE STRING-ING THEM INTO                  
051300*       THE REPORT LINE - SAME IDIOM AS SUBREC1'S MONEY/                  
051400*       CONFIDENCE-PERCENT LEFT-TRIM PAIRS.                               
051500***********************************************************               
051600       920-CALC-COUNT-LTRIM.                                              
051700           PERFORM 921-COUNT-SCAN-STEP THRU 921-EXIT                      
051800               VARYING WS-ELT-POS FROM 1 BY 1                             
051900               UNTIL WS-COUNT-EDIT-CHAR(WS-ELT-POS) NOT = SPACE           
052000                  OR WS-ELT-POS = 4                                       
052100           MOVE WS-ELT-POS TO WS-ELT-START                                
052200           COMPUTE WS-ELT-LEN = 4 - WS-ELT-START + 1.                     
052300       920-EXIT.                                                          
052400           EXIT.                                                          
052500                                                                          
052600       921-COUNT-SCAN-STEP.                                               
052700           CONTINUE.                                                      
052800       921-EXIT.                                                          
052900           EXIT.                                                          
053000                                                                          
053100       930-CALC-RATING-LTRIM.                                             
053200           PERFORM 931-RATING-SCAN-STEP THRU 931-EXIT                     
053300               VARYING WS-ELT-POS FROM 1 BY 1                             
053400               UNTIL WS-RATING-EDIT-CHAR(WS-ELT-POS) NOT = SPACE          
053500                  OR WS-ELT-POS = 5                                       
053600           MOVE WS-ELT-POS TO WS-ELT-START                                
053700           COMPUTE WS-ELT-LEN = 5 - WS-ELT-START + 1.                     
053800       930-EXIT.                                                          
053900           EXIT.                                                          
054000                                                                          
054100       931-RATING-SCAN-STEP.                                              
054200           CONTINUE.                                                      
054300       931-EXIT.                                                          
054400           EXIT.                                                          
054500                                                                          
054600       940-CALC-YEARS-LTRIM.                                              
054700           PERFORM 941-YEARS-SCAN-STEP THRU 941-EXIT                      
054800               VARYING WS-ELT-POS FROM 1 BY 1                             
054900               UNTIL WS-YEARS-EDIT-CHAR(WS-ELT-POS) NOT = SPACE           
055000                  OR WS-ELT-POS = 3                                       
055100           MOVE WS-ELT-POS TO WS-ELT-START                                
055200           COMPUTE WS-ELT-LEN = 3 - WS-ELT-START + 1.                     
055300       940-EXIT.                                                          
055400           EXIT.                                                          
055500                                                                          
055600       941-YEARS-SCAN-STEP.                                               
055700           CONTINUE.                                                      
055800       941-EXIT.                                                          
055900           EXIT.                                                          
056000                                                                          
056100***********************************************************               
056200* 900 - WRAP-UP.                                                          
056300***********************************************************               
056400       900-WRAP-UP.                                                       
056500           CLOSE SUBM-MASTER-FILE                                         
056600           CLOSE STATS-REPORT.                                            
056700       900-WRAP-EXIT.                                                     
056800           EXIT.                                                          
