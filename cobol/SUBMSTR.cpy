000100***********************************************************               
000200* SUBMSTR - SUBCONTRACTOR MASTER RECORD LAYOUT                            
000300*         - ONE RECORD PER SUBCONTRACTOR COMPANY ON FILE.                 
000400*         - SUBREC1 LOADS IT WHOLE INTO A WORKING-STORAGE                 
000500*           TABLE (SEE WS-SUBM-TABLE); MSTSTAT1 READS IT                  
000600*           FORWARD-ONLY, ONE RECORD AT A TIME, NOT KEYED.                
000700***********************************************************               
000800*  CHANGE LOG                                                             
000900*  DATE      BY   TKT/RQST  DESCRIPTION                                   
001000*  --------  ---  --------  ------------------------------                
001100*  10/14/91  DWS  CR-0117   ORIGINAL LAYOUT, LOADED FROM          CR0117  
001200*                           THE SUBCONTRACTOR BID FILE.           CR0117  
001300*  05/11/93  DWS  CR-0203   ADDED SUBM-SPECIALTY-TBL FOR          CR0203  
001400*                           THE SPECIALTY-FIT SCORE RULE.         CR0203  
001500*  03/02/94  JBS  CR-0284   ADDED SUBM-LICENSE-NO PER             CR0284  
001600*                           BONDING DESK REQUEST.                 CR0284  
001700*  06/19/99  RTM  Y2K-041   Y2K REVIEW - NO DATE FIELDS ON        Y2K041  
001800*                           THIS RECORD, NO CHANGE NEEDED         Y2K041  
001900*  02/11/00  RTM  CR-0401   DROPPED THE THREE REDEFINES           CR0401  
002000*                           ALTERNATE VIEWS ADDED FOR             CR0401  
002100*                           CR-0203/CR-0284 - NEVER PICKED        CR0401  
002200*                           UP BY ANY PROGRAM, DEAD WEIGHT.       CR0401  
002300***********************************************************               
002400       01  SUBM-MASTER-RECORD.                                            
002500           05  SUBM-COMPANY-NAME           PIC X(30).                     
002600           05  SUBM-TRADE-CATEGORY         PIC X(12).                     
002700           05  SUBM-SVCAREA-TBL OCCURS 3 TIMES                            
002800                                          PIC X(20).                      
002900           05  SUBM-CONTACT-EMAIL          PIC X(30).                     
003000           05  SUBM-PHONE                  PIC X(14).                     
003100           05  SUBM-SPECIALTY-TBL OCCURS 3 TIMES                          
003200                                          PIC X(15).                      
003300           05  SUBM-RATING                 PIC 9V9.                       
003400           05  SUBM-YEARS-EXPER            PIC 9(2).                      
003500           05  SUBM-LICENSE-NO             PIC X(12).                     
003600           05  SUBM-BONDING-CAP            PIC 9(9).                      
003700           05  SUBM-NOTES                  PIC X(40).                     
003800           05  FILLER                      PIC X(44).                     
