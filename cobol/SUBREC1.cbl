000100       IDENTIFICATION DIVISION.                                           
000200       PROGRAM-ID.    SUBREC1.                                            
000300       AUTHOR.        J B SANCHEZ.                                        
000400       INSTALLATION.  COBOL DEVELOPMENT CENTER.                           
000500       DATE-WRITTEN.  01/09/92.                                           
000600       DATE-COMPILED. 01/09/92.                                           
000700       SECURITY.      NON-CONFIDENTIAL.                                   
000800***********************************************************               
000900* SUBREC1 - SUBCONTRACTOR RECOMMENDATION BATCH                            
001000*         - RUNS THE SAME SCOPE SCAN AS BIDSUM1 AGAINST                   
001100*           EACH BID-REQUEST RECORD, MAPS THE DETECTED                    
001200*           SCOPE KEYWORDS TO TRADE CATEGORIES, THEN                      
001300*           SCORES EVERY SUBCONTRACTOR ON THE MASTER FOR                  
001400*           EACH TRADE ON A 0-100 CONFIDENCE SCALE (TRADE                 
001500*           MATCH, SERVICE-AREA MATCH, RATING, EXPERIENCE,                
001600*           BONDING CAPACITY, SPECIALTY FIT). SURVIVORS                   
001700*           OF THE MINIMUM-CONFIDENCE FLOOR ARE RANKED AND                
001800*           THE TOP THREE PER TRADE ARE PRINTED.                          
001900*         - THE SUBCONTRACTOR MASTER IS LOADED WHOLE INTO                 
002000*           WS-SUBM-TABLE AT RUN START - SEE SUBMSTR.CPY.                 
002100*         - SISTER PROGRAM BIDSUM1 RUNS THE SAME SCOPE SCAN               
002200*           FOR THE DRAFT COST ESTIMATE - SEE TRDTBL/                     
002300*           TRDINIT COPYBOOKS FOR THE SHARED RULE TABLES.                 
002400***********************************************************               
002500*  CHANGE LOG                                                             
002600*  DATE      BY   TKT/RQST  DESCRIPTION                                   
002700*  --------  ---  --------  ------------------------------                
002800*  01/09/92  JBS  CR-0142   ORIGINAL PROGRAM - MASTER LOAD,       CR0142  
002900*                           SCOPE SCAN, CONFIDENCE SCORE,         CR0142  
003000*                           TOP-N SELECT, SUBREC REPORT.          CR0142  
003100*  05/11/93  JBS  CR-0203   ADDED THE SPECIALTY-FIT SCORE         CR0203  
003200*                           COMPONENT (TRD-SPECGRP-TABLE).        CR0203  
003300*  03/02/94  JBS  CR-0284   SPECIALTY SCORE NOW KEYS OFF          CR0284  
003400*                           BRQ-PROJECT-TYPE - WAS A HARD-        CR0284  
003500*                           CODED 'OFFICE' DEFAULT BEFORE.        CR0284  
003600*  08/07/95  DWS  CR-0311   REWORKED THE KEYWORD SCAN TO          CR0311  
003700*                           MATCH BIDSUM1'S FLAT BID-TEXT         CR0311  
003800*                           REFERENCE-MOD APPROACH.               CR0311  
003900*  02/24/97  RTM  CR-0378   CORRECTED THE CONFIDENCE-PERCENT      CR0378  
004000*                           ROUNDING ON THE REPORT LINE.          CR0378  
004100*  06/19/99  RTM  Y2K-041   Y2K REVIEW - RUN-PARM DATE IS         Y2K041  
004200*                           ALREADY CCYY-MM-DD, NO WINDOW-        Y2K041  
004300*                           ING LOGIC PRESENT, NO CHANGE.         Y2K041  
004400*  02/18/00  RTM  CR-0406   350 NOW AWARDS THE BONDING FLAT       CR0406  
004500*                           CREDIT UNCONDITIONALLY - BID-         CR0406  
004600*                           REQUEST CARRIES NO BID-VALUE          CR0406  
004700*                           FIELD TO COMPARE AGAINST.             CR0406  
004800***********************************************************               
004900                                                                          
005000       ENVIRONMENT DIVISION.                                              
005100       CONFIGURATION SECTION.                                             
005200       SOURCE-COMPUTER.  IBM-390.                                         
005300       OBJECT-COMPUTER.  IBM-390.                                         
005400       SPECIAL-NAMES.                                                     
005500           C01 IS TOP-OF-FORM                                             
005600           CLASS ALPHA-CHARS IS 'A' THRU 'Z' 'a' THRU 'z'                 
005700           UPSI-0 ON STATUS IS WS-DEBUG-SW-ON                             
005800                  OFF STATUS IS WS-DEBUG-SW-OFF.                          
005900                                                                          
006000       INPUT-OUTPUT SECTION.                                              
006100       FILE-CONTROL.                                                      
006200           SELECT SUBM-MASTER-FILE ASSIGN TO SUBMSTIN                     
006300               ORGANIZATION IS LINE SEQUENTIAL                            
006400               FILE STATUS IS WS-SUBMSTR-STATUS.                          
006500           SELECT BID-REQUEST-FILE ASSIGN TO BIDREQIN                     
006600               ORGANIZATION IS LINE SEQUENTIAL                            
006700               FILE STATUS IS WS-BIDREQ-STATUS.                           
006800           SELECT RUN-PARM-FILE ASSIGN TO RUNPARMS                        
006900               ORGANIZATION IS LINE SEQUENTIAL                            
007000               FILE STATUS IS WS-RUNPARM-STATUS.                          
007100           SELECT SUBREC-REPORT ASSIGN TO SUBRECRPT                       
007200               ORGANIZATION IS LINE SEQUENTIAL                            
007300               FILE STATUS IS WS-SUBRECRPT-STATUS.                        
007400                                                                          
007500       DATA DIVISION.                                                     
007600       FILE SECTION.                                                      
007700       FD  SUBM-MASTER-FILE                                               
007800           LABEL RECORDS ARE STANDARD.                                    
007900           COPY SUBMSTR.                                                  
008000                                                                          
008100       FD  BID-REQUEST-FILE                                               
008200           LABEL RECORDS ARE STANDARD.                                    
008300           COPY BIDREQ.                                                   
008400                                                                          
008500       FD  RUN-PARM-FILE                                                  
008600           LABEL RECORDS ARE STANDARD.                                    
008700       01  RUN-PARM-RECORD.                                               
008800           05  RPARM-RUN-DATE          PIC X(10).                         
008900           05  RPARM-RUN-TIME          PIC X(05).                         
009000           05  RPARM-SOURCE-ID         PIC X(20).                         
009100           05  FILLER                  PIC X(15).                         
009200                                                                          
009300       FD  SUBREC-REPORT                                                  
009400           LABEL RECORDS ARE STANDARD.                                    
009500       01  SUBREC-LINE                 PIC X(132).                        
009600                                                                          
009700       WORKING-STORAGE SECTION.                                           
009800       01  WS-FILE-STATUSES.                                              
009900           05  WS-SUBMSTR-STATUS       PIC X(02).                         
010000               88  WS-SUBMSTR-OK            VALUE '00'.                   
010100           05  WS-BIDREQ-STATUS        PIC X(02).                         
010200               88  WS-BIDREQ-OK             VALUE '00'.                   
010300           05  WS-RUNPARM-STATUS       PIC X(02).                         
010400               88  WS-RUNPARM-OK            VALUE '00'.                   
010500           05  WS-SUBRECRPT-STATUS     PIC X(02).                         
010600               88  WS-SUBRECRPT-OK          VALUE '00'.                   
010700           05  FILLER                  PIC X(02).                         
010800                                                                          
010900       01  WS-SWITCHES.                                                   
011000           05  WS-SUBM-EOF-SW          PIC X(01) VALUE 'N'.               
011100               88  WS-END-OF-SUBM           VALUE 'Y'.                    
011200           05  WS-BIDREQ-EOF-SW        PIC X(01) VALUE 'N'.               
011300               88  WS-END-OF-BIDS           VALUE 'Y'.                    
011400           05  WS-BOUND-OK-SW          PIC X(01) VALUE 'Y'.               
011500           05  WS-GRP-PT-SW         PIC X(01) VALUE 'N'.                  
011600           05  WS-GRP-SP-SW          PIC X(01) VALUE 'N'.                 
011700           05  WS-AREA-MATCH-SW        PIC X(01) VALUE 'N'.               
011800               88  WS-LOC-MATCHED           VALUE 'Y'.                    
011900           05  WS-SORT-SWAP-SW         PIC X(01) VALUE 'N'.               
012000               88  WS-SORT-DID-SWAP         VALUE 'Y'.                    
012100           05  FILLER                  PIC X(02).                         
012200                                                                          
012300       01  WS-COUNTERS.                                                   
012400           05  WS-KW-SUB               PIC 9(02) COMP.                    
012500           05  WS-KLEN                 PIC 9(02) COMP.                    
012600           05  WS-SCAN-POS             PIC 9(03) COMP.                    
012700           05  WS-MAXPOS               PIC 9(03) COMP.                    
012800           05  WS-AFTERPOS             PIC 9(03) COMP.                    
012900           05  WS-KWD-FOUND-CNT        PIC 9(02) COMP.                    
013000           05  WS-SUBM-CNT             PIC 9(03) COMP.                    
013100           05  WS-SUBM-SUB             PIC 9(03) COMP.                    
013200           05  WS-TRD-SUB            PIC 9(02) COMP.                      
013300           05  WS-CAT-SUB              PIC 9(02) COMP.                    
013400           05  WS-SCR-CNT           PIC 9(03) COMP.                       
013500           05  WS-SCR-SUB           PIC 9(03) COMP.                       
013600           05  WS-SORT-I               PIC 9(03) COMP.                    
013700           05  WS-SORT-J               PIC 9(03) COMP.                    
013800           05  WS-SORT-LIMIT           PIC 9(03) COMP.                    
013900           05  WS-TOP-N                PIC 9(02) COMP.                    
014000           05  WS-RANK                 PIC 9(02) COMP.                    
014100           05  WS-SVC-SUB              PIC 9(01) COMP.                    
014200           05  WS-GRP-SUB              PIC 9(01) COMP.                    
014300           05  WS-GKW-SUB            PIC 9(01) COMP.                      
014400           05  WS-SPC-SUB              PIC 9(01) COMP.                    
014500           05  WS-TRIM-POS             PIC 9(02) COMP.                    
014600           05  WS-TRIM-LEN             PIC 9(02) COMP.                    
014700           05  WS-MED-POS            PIC 9(02) COMP.                      
014800           05  WS-MED-START          PIC 9(02) COMP.                      
014900           05  WS-MED-LEN            PIC 9(02) COMP.                      
015000           05  WS-PEDIT-POS            PIC 9(01) COMP.                    
015100           05  WS-PEDIT-START          PIC 9(01) COMP.                    
015200           05  WS-PEDIT-LEN            PIC 9(01) COMP.                    
015300           05  WS-LINE-PTR             PIC 9(03) COMP.                    
015400           05  WS-CONT-SRCLEN          PIC 9(02) COMP.                    
015500           05  WS-CONT-PATLEN          PIC 9(02) COMP.                    
015600           05  WS-CONT-POS             PIC 9(02) COMP.                    
015700           05  WS-CONT-MAXPOS          PIC 9(02) COMP.                    
015800           05  WS-YEARS-CAPPED         PIC 9(02) COMP.                    
015900           05  FILLER                  PIC X(04).                         
016000                                                                          
016100       01  WS-CASE-CONVERT-TABLES.                                        
016200           05  WS-LOWER-ALPHA          PIC X(26) VALUE                    
016300                   'abcdefghijklmnopqrstuvwxyz'.                          
016400           05  WS-UPPER-ALPHA          PIC X(26) VALUE                    
016500                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
016600                                                                          
016700       01  WS-SCAN-WINDOW              PIC X(10).                         
016800                                                                          
016900       01  WS-FOUND-SW-TABLE.                                             
017000           05  WS-FOUND-SW OCCURS 12 TIMES PIC X(01).                     
017100       01  WS-FOUND-SW-TABLE-FLAT REDEFINES WS-FOUND-SW-TABLE.            
017200           05  WS-FOUND-SW-ALL         PIC X(12).                         
017300                                                                          
017400* ONE SLOT PER TRD-KEYWORD-TABLE ENTRY - A TRADE CATEGORY                 
017500* IS 'IN SCOPE' WHEN ITS SLOT IS 'Y'. SAME ALPHABETIC                     
017600* ORDER AS THE KEYWORD TABLE SO THE TRADE LIST IS ALREADY                 
017700* SORTED WHEN WALKED 1 THRU 12.                                           
017800       01  WS-TRD-FND-TABLE.                                              
017900           05  WS-TRD-FND OCCURS 12 TIMES PIC X(01).                      
018000       01  WS-TRD-FND-TBL-FLAT REDEFINES WS-TRD-FND-TABLE.                
018100           05  WS-TRD-FND-ALL      PIC X(12).                             
018200                                                                          
018300* MASTER FILE, LOADED WHOLE - ASSUME 200 SUBCONTRACTORS MAX               
018400       01  WS-SUBM-TABLE.                                                 
018500           05  WS-SUBM-ENTRY OCCURS 200 TIMES.                            
018600               10  WS-SUBM-COMPANY     PIC X(30).                         
018700               10  WS-SUBM-TRD       PIC X(12).                           
018800               10  WS-SUBM-SVCA OCCURS 3 TIMES                            
018900                                       PIC X(20).                         
019000               10  WS-SUBM-EMAIL       PIC X(30).                         
019100               10  WS-SUBM-PHONE       PIC X(14).                         
019200               10  WS-SUBM-SPEC OCCURS 3 TIMES                            
019300                                       PIC X(15).                         
019400               10  WS-SUBM-RATING      PIC 9V9.                           
019500               10  WS-SUBM-YEARS       PIC 9(02).                         
019600               10  WS-SUBM-LICENSE     PIC X(12).                         
019700               10  WS-SUBM-BONDING     PIC 9(09).                         
019800               10  WS-SUBM-NOTES       PIC X(40).                         
019900               10  FILLER              PIC X(04).                         
020000                                                                          
020100       01  WS-MONEY-WORK.                                                 
020200           05  WS-MONEY-EDIT-SRC       PIC S9(9) COMP-3.                  
020300           05  FILLER                  PIC X(02).                         
020400       01  WS-MONEY-DEBUG REDEFINES WS-MONEY-WORK.                        
020500           05  WS-MONEY-DEBUG-BYTES    PIC X(05).                         
020600                                                                          
020700       01  WS-MONEY-EDIT-AREA.                                            
020800           05  WS-MONEY-EDIT-NUM       PIC $$$,$$$,$$9.                   
020900       01  WS-MONEY-EDIT-CHARS REDEFINES WS-MONEY-EDIT-AREA.              
021000           05  WS-MONEY-EDIT-CHAR OCCURS 11 TIMES PIC X(01).              
021100                                                                          
021200* CONFIDENCE-PERCENT REPORT EDIT (ROUNDED, ZERO-SUPPRESSED)               
021300       01  WS-PCT-WORK.                                                   
021400           05  WS-CONF-PCT             PIC 9(03).                         
021500       01  WS-PCT-EDIT-AREA.                                              
021600           05  WS-PCT-EDIT-NUM         PIC ZZ9.                           
021700       01  WS-PCT-EDIT-CHARS REDEFINES WS-PCT-EDIT-AREA.                  
021800           05  WS-PCT-EDIT-CHAR OCCURS 3 TIMES PIC X(01).                 
021900                                                                          
022000* SCORE COMPONENT WORK AREAS - EXACT DECIMAL, 1 PLACE                     
022100       01  WS-SCORE-WORK.                                                 
022200           05  WS-SCR-ACCUM          PIC 9(3)V9 COMP-3.                   
022300           05  WS-LOCATION-PTS         PIC 9(2)V9 COMP-3.                 
022400           05  WS-RATING-PTS           PIC 9(2)V9 COMP-3.                 
022500           05  WS-EXPER-PTS            PIC 9(2)V9 COMP-3.                 
022600           05  WS-BONDING-PTS          PIC 9(2)V9 COMP-3.                 
022700           05  WS-SPEC-PTS        PIC 9(1)V9 COMP-3.                      
022800           05  FILLER                  PIC X(03).                         
022900       01  WS-RATING-EDIT              PIC 9.9.                           
023000       01  WS-PTS-EDIT                 PIC 99.9.                          
023100                                                                          
023200* GENERIC 'DOES STRING A CONTAIN STRING B' WORK AREA -                    
023300* USED FOR THE LOCATION/SERVICE-AREA CHECK AND BOTH HALVES                
023400* OF THE SPECIALTY-GROUP CHECK. CALLER LOADS WS-CONT-SRC/                 
023500* WS-CONT-PAT (SPACE-PADDED, UPPERCASED) BEFORE THE PERFORM.              
023600       01  WS-CONTAINS-WORK.                                              
023700           05  WS-CONT-SRC             PIC X(20).                         
023800           05  WS-CONT-PAT             PIC X(20).                         
023900           05  WS-CONT-WINDOW          PIC X(20).                         
024000           05  WS-CONT-SW              PIC X(01).                         
024100               88  WS-CONT-FOUND            VALUE 'Y'.                    
024200           05  FILLER                  PIC X(03).                         
024300                                                                          
024400       01  WS-TRIM-SRC                 PIC X(70).                         
024500       01  WS-EXPL-BUILD               PIC X(70).                         
024600       01  WS-RPT-LINE                 PIC X(132).                        
024700                                                                          
024800* SCORED-CANDIDATE TABLE - ONE TRADE'S SURVIVORS AT A TIME.               
024900* CARRIES THE SPEC'S CONFIDENCE-SCORED-RECOMMENDATION FIELDS              
025000* (COMPANY/SCORE/6 EXPLANATION LINES) PLUS THE MASTER-FILE                
025100* DISPLAY FIELDS THE REPORT LINE NEEDS, SO 400-WRITE-SUBREC-              
025200* REPORT NEVER HAS TO GO BACK TO WS-SUBM-TABLE.                           
025300       01  WS-SCR-TABLE.                                                  
025400           05  WS-SCR-ENTRY OCCURS 200 TIMES.                             
025500               10  WS-SCR-COMPANY       PIC X(30).                        
025600               10  WS-SCR-SCORE         PIC 9(3)V9 COMP-3.                
025700               10  WS-SCR-EXPL-TRADE    PIC X(70).                        
025800               10  WS-SCR-EXPL-LOC      PIC X(70).                        
025900               10  WS-SCR-EXPL-RATING   PIC X(70).                        
026000               10  WS-SCR-EXPL-EXPER    PIC X(70).                        
026100               10  WS-SCR-EXPL-BOND     PIC X(70).                        
026200               10  WS-SCR-EXPL-SPEC     PIC X(70).                        
026300               10  WS-SCR-PHONE         PIC X(14).                        
026400               10  WS-SCR-EMAIL         PIC X(30).                        
026500               10  WS-SCR-LICENSE       PIC X(12).                        
026600               10  WS-SCR-RATING        PIC 9V9.                          
026700               10  WS-SCR-YEARS         PIC 9(02).                        
026800               10  WS-SCR-SPC OCCURS 3 TIMES                              
026900                                       PIC X(15).                         
027000               10  WS-SCR-SVCA OCCURS 3 TIMES                             
027100                                       PIC X(20).                         
027200               10  WS-SCR-BONDING       PIC 9(09).                        
027300               10  WS-SCR-NOTES         PIC X(40).                        
027400               10  FILLER                  PIC X(04).                     
027500                                                                          
027600* SORT-EXCHANGE WORK AREA - ONE ENTRY, SAME SHAPE AS ABOVE,               
027700* USED TO HOLD THE ROW BEING SWAPPED DURING 385-BUBBLE-SORT.              
027800       01  WS-SCR-HOLD.                                                   
027900           05  WS-HOLD-COMPANY         PIC X(30).                         
028000           05  WS-HOLD-SCORE           PIC 9(3)V9 COMP-3.                 
028100           05  WS-HOLD-EXPL-TRADE      PIC X(70).                         
028200           05  WS-HOLD-EXPL-LOC        PIC X(70).                         
028300           05  WS-HOLD-EXPL-RATING     PIC X(70).                         
028400           05  WS-HOLD-EXPL-EXPER      PIC X(70).                         
028500           05  WS-HOLD-EXPL-BOND       PIC X(70).                         
028600           05  WS-HOLD-EXPL-SPEC       PIC X(70).                         
028700           05  WS-HOLD-PHONE           PIC X(14).                         
028800           05  WS-HOLD-EMAIL           PIC X(30).                         
028900           05  WS-HOLD-LICENSE         PIC X(12).                         
029000           05  WS-HOLD-RATING          PIC 9V9.                           
029100           05  WS-HOLD-YEARS           PIC 9(02).                         
029200           05  WS-HOLD-SPECIALTY OCCURS 3 TIMES PIC X(15).                
029300           05  WS-HOLD-SVCAREA OCCURS 3 TIMES PIC X(20).                  
029400           05  WS-HOLD-BONDING         PIC 9(09).                         
029500           05  WS-HOLD-NOTES           PIC X(40).                         
029600           05  FILLER                  PIC X(04).                         
029700                                                                          
029800* SHARED TRADE-KEYWORD / RISK / SPECIALTY RULE TABLES                     
029900       COPY TRDTBL.                                                       
030000                                                                          
030100       PROCEDURE DIVISION.                                                
030200       000-TOP-LEVEL.                                                     
030300           PERFORM 100-INITIALIZATION THRU 100-EXIT                       
030400           PERFORM 200-PROCESS-ONE-BID THRU 200-EXIT                      
030500               UNTIL WS-END-OF-BIDS                                       
030600           PERFORM 900-WRAP-UP THRU 900-WRAP-EXIT                         
030700           GOBACK.                                                        
030800                                                                          
030900       100-INITIALIZATION.                                                
031000           OPEN INPUT BID-REQUEST-FILE                                    
031100           OPEN OUTPUT SUBREC-REPORT                                      
031200           PERFORM 110-READ-RUN-PARM THRU 110-EXIT                        
031300           PERFORM 120-LOAD-TRADE-TABLES THRU 120-EXIT                    
031400           PERFORM 140-LOAD-SUBM-TABLE THRU 140-EXIT                      
031500           PERFORM 130-READ-BID-REQUEST THRU 130-EXIT.                    
031600       100-EXIT.                                                          
031700           EXIT.                                                          
031800                                                                          
031900       110-READ-RUN-PARM.                                                 
032000           OPEN INPUT RUN-PARM-FILE                                       
032100           READ RUN-PARM-FILE                                             
032200               AT END                                                     
032300                   MOVE '0000-00-00' TO RPARM-RUN-DATE                    
032400                   MOVE '00:00' TO RPARM-RUN-TIME                         
032500                   MOVE 'UNKNOWN SOURCE' TO RPARM-SOURCE-ID               
032600           END-READ                                                       
032700           CLOSE RUN-PARM-FILE.                                           
032800       110-EXIT.                                                          
032900           EXIT.                                                          
033000                                                                          
033100       120-LOAD-TRADE-TABLES.                                             
033200* LOADS TRD-KEYWORD-TABLE / TRD-RISK-TABLE / TRD-SPECGRP-                 
033300* TABLE FROM THE SHARED TRDINIT LITERALS - SEE TRDINIT.CPY.               
033400           COPY TRDINIT.                                                  
033500       120-EXIT.                                                          
033600           EXIT.                                                          
033700                                                                          
033800       130-READ-BID-REQUEST.                                              
033900           READ BID-REQUEST-FILE                                          
034000               AT END                                                     
034100                   MOVE 'Y' TO WS-BIDREQ-EOF-SW                           
034200           END-READ.                                                      
034300       130-EXIT.                                                          
034400           EXIT.                                                          
034500                                                                          
034600***********************************************************               
034700* 140 - LOAD THE SUBCONTRACTOR MASTER INTO WS-SUBM-TABLE.                 
034800*       AN ABSENT OR EMPTY FILE LEAVES WS-SUBM-CNT AT 0                   
034900*       (SEE SPEC UNIT 3, STEP 1 - PROCEED WITH AN EMPTY                  
035000*       TABLE RATHER THAN ABEND).                                         
035100***********************************************************               
035200       140-LOAD-SUBM-TABLE.                                               
035300           MOVE 0 TO WS-SUBM-CNT                                          
035400           MOVE 'N' TO WS-SUBM-EOF-SW                                     
035500           OPEN INPUT SUBM-MASTER-FILE                                    
035600           IF WS-SUBMSTR-OK OR WS-SUBMSTR-STATUS = '05'                   
035700               PERFORM 141-READ-ONE-SUBM THRU 141-EXIT                    
035800               PERFORM 142-STORE-ONE-SUBM THRU 142-EXIT                   
035900                   UNTIL WS-END-OF-SUBM                                   
036000           ELSE                                                           
036100               MOVE 'Y' TO WS-SUBM-EOF-SW                                 
036200           END-IF                                                         
036300           CLOSE SUBM-MASTER-FILE.                                        
036400       140-EXIT.                                                          
036500           EXIT.                                                          
036600                                                                          
036700       141-READ-ONE-SUBM.                                                 
036800           READ SUBM-MASTER-FILE                                          
036900               AT END                                                     
037000                   MOVE 'Y' TO WS-SUBM-EOF-SW                             
037100           END-READ.                                                      
037200       141-EXIT.                                                          
037300           EXIT.                                                          
037400                                                                          
037500       142-STORE-ONE-SUBM.                                                
037600           IF WS-SUBM-CNT < 200                                           
037700               ADD 1 TO WS-SUBM-CNT                                       
037800               MOVE SUBM-COMPANY-NAME                                     
037900                   TO WS-SUBM-COMPANY(WS-SUBM-CNT)                        
038000               MOVE SUBM-TRADE-CATEGORY                                   
038100                   TO WS-SUBM-TRD(WS-SUBM-CNT)                            
038200               MOVE SUBM-SVCAREA-TBL(1)                                   
038300                   TO WS-SUBM-SVCA(WS-SUBM-CNT, 1)                        
038400               MOVE SUBM-SVCAREA-TBL(2)                                   
038500                   TO WS-SUBM-SVCA(WS-SUBM-CNT, 2)                        
038600               MOVE SUBM-SVCAREA-TBL(3)                                   
038700                   TO WS-SUBM-SVCA(WS-SUBM-CNT, 3)                        
038800               MOVE SUBM-CONTACT-EMAIL                                    
038900                   TO WS-SUBM-EMAIL(WS-SUBM-CNT)                          
039000               MOVE SUBM-PHONE TO WS-SUBM-PHONE(WS-SUBM-CNT)              
039100               MOVE SUBM-SPECIALTY-TBL(1)                                 
039200                   TO WS-SUBM-SPEC(WS-SUBM-CNT, 1)                        
039300               MOVE SUBM-SPECIALTY-TBL(2)                                 
039400                   TO WS-SUBM-SPEC(WS-SUBM-CNT, 2)                        
039500               MOVE SUBM-SPECIALTY-TBL(3)                                 
039600                   TO WS-SUBM-SPEC(WS-SUBM-CNT, 3)                        
039700               MOVE SUBM-RATING TO WS-SUBM-RATING(WS-SUBM-CNT)            
039800               MOVE SUBM-YEARS-EXPER                                      
039900                   TO WS-SUBM-YEARS(WS-SUBM-CNT)                          
040000               MOVE SUBM-LICENSE-NO                                       
040100                   TO WS-SUBM-LICENSE(WS-SUBM-CNT)                        
040200               MOVE SUBM-BONDING-CAP                                      
040300                   TO WS-SUBM-BONDING(WS-SUBM-CNT)                        
040400               MOVE SUBM-NOTES TO WS-SUBM-NOTES(WS-SUBM-CNT)              
040500           END-IF                                                         
040600           PERFORM 141-READ-ONE-SUBM THRU 141-EXIT.                       
040700       142-EXIT.                                                          
040800           EXIT.                                                          
040900                                                                          
041000       200-PROCESS-ONE-BID.                                               
041100           PERFORM 210-EXTRACT-SCOPE THRU 210-EXIT                        
041200           PERFORM 220-MAP-SCOPE-TO-TRADES THRU 220-EXIT                  
041300           PERFORM 250-WRITE-REPORT-HEADER THRU 250-EXIT                  
041400           PERFORM 260-PROCESS-ONE-TRADE THRU 260-EXIT                    
041500               VARYING WS-TRD-SUB FROM 1 BY 1                             
041600               UNTIL WS-TRD-SUB > 12                                      
041700           PERFORM 130-READ-BID-REQUEST THRU 130-EXIT.                    
041800       200-EXIT.                                                          
041900           EXIT.                                                          
042000                                                                          
042100***********************************************************               
042200* 210 - SCOPE EXTRACTION - IDENTICAL TO BIDSUM1'S 210-                    
042300*       EXTRACT-SCOPE. KEPT AS A SEPARATE COPY OF THE LOGIC               
042400*       IN EACH PROGRAM RATHER THAN A CALLED SUBPROGRAM -                 
042500*       SAME HOUSE PRACTICE AS THE ORIGINAL SCOPE SCAN.                   
042600***********************************************************               
042700       210-EXTRACT-SCOPE.                                                 
042800           MOVE ALL 'N' TO WS-FOUND-SW-ALL                                
042900           MOVE 0 TO WS-KWD-FOUND-CNT                                     
043000           PERFORM 211-SCAN-ONE-KEYWORD THRU 211-EXIT                     
043100               VARYING WS-KW-SUB FROM 1 BY 1                              
043200               UNTIL WS-KW-SUB > 12.                                      
043300       210-EXIT.                                                          
043400           EXIT.                                                          
043500                                                                          
043600       211-SCAN-ONE-KEYWORD.                                              
043700           MOVE TRD-KEYWORD-LEN(WS-KW-SUB) TO WS-KLEN                     
043800           COMPUTE WS-MAXPOS = 200 - WS-KLEN + 1                          
043900           PERFORM 212-SCAN-POSITION THRU 212-EXIT                        
044000               VARYING WS-SCAN-POS FROM 1 BY 1                            
044100               UNTIL WS-SCAN-POS > WS-MAXPOS                              
044200                  OR WS-FOUND-SW(WS-KW-SUB) = 'Y'                         
044300           IF WS-FOUND-SW(WS-KW-SUB) = 'Y'                                
044400               ADD 1 TO WS-KWD-FOUND-CNT                                  
044500           END-IF.                                                        
044600       211-EXIT.                                                          
044700           EXIT.                                                          
044800                                                                          
044900       212-SCAN-POSITION.                                                 
045000           MOVE SPACES TO WS-SCAN-WINDOW                                  
045100           MOVE BRQ-TXV-BIDTEXT(WS-SCAN-POS : WS-KLEN)                    
045200               TO WS-SCAN-WINDOW                                          
045300           INSPECT WS-SCAN-WINDOW                                         
045400               CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA                
045500           IF WS-SCAN-WINDOW = TRD-KEYWORD(WS-KW-SUB)                     
045600               PERFORM 213-CHECK-BOUNDARY THRU 213-EXIT                   
045700               IF WS-BOUND-OK-SW = 'Y'                                    
045800                   MOVE 'Y' TO WS-FOUND-SW(WS-KW-SUB)                     
045900               END-IF                                                     
046000           END-IF.                                                        
046100       212-EXIT.                                                          
046200           EXIT.                                                          
046300                                                                          
046400       213-CHECK-BOUNDARY.                                                
046500           MOVE 'Y' TO WS-BOUND-OK-SW                                     
046600           IF WS-SCAN-POS > 1                                             
046700               IF BRQ-TXV-BIDTEXT(WS-SCAN-POS - 1 : 1)                    
046800                       IS ALPHA-CHARS                                     
046900                   MOVE 'N' TO WS-BOUND-OK-SW                             
047000               END-IF                                                     
047100           END-IF                                                         
047200           IF WS-BOUND-OK-SW = 'Y'                                        
047300               COMPUTE WS-AFTERPOS = WS-SCAN-POS + WS-KLEN                
047400               IF WS-AFTERPOS NOT > 200                                   
047500                   IF BRQ-TXV-BIDTEXT(WS-AFTERPOS : 1)                    
047600                           IS ALPHA-CHARS                                 
047700                       MOVE 'N' TO WS-BOUND-OK-SW                         
047800                   END-IF                                                 
047900               END-IF                                                     
048000           END-IF.                                                        
048100       213-EXIT.                                                          
048200           EXIT.                                                          
048300                                                                          
048400***********************************************************               
048500* 220 - SCOPE-KEYWORD TO TRADE-CATEGORY MAP (SPEC UNIT 3).                
048600*       WALKS THE 12 DETECTED-SCOPE SWITCHES AND, FOR EACH                
048700*       ONE FOUND, TURNS ON THE TRADE SLOT(S) IT MAPS TO                  
048800*       VIA TRD-MAP-CAT-1/2. SETTING A SLOT TWICE IS A                    
048900*       NO-OP SO THE RESULT IS ALREADY DE-DUPLICATED, AND                 
049000*       WALKING THE SLOTS 1 THRU 12 LATER YIELDS THEM IN                  
049100*       ASCENDING ALPHABETIC ORDER FOR FREE.                              
049200***********************************************************               
049300       220-MAP-SCOPE-TO-TRADES.                                           
049400           MOVE ALL 'N' TO WS-TRD-FND-ALL                                 
049500           PERFORM 221-MARK-ONE-KEYWORD THRU 221-EXIT                     
049600               VARYING WS-KW-SUB FROM 1 BY 1                              
049700               UNTIL WS-KW-SUB > 12.                                      
049800       220-EXIT.                                                          
049900           EXIT.                                                          
050000                                                                          
050100       221-MARK-ONE-KEYWORD.                                              
050200           IF WS-FOUND-SW(WS-KW-SUB) = 'Y'                                
050300               PERFORM 222-MARK-ONE-CATEGORY THRU 222-EXIT                
050400               IF TRD-MAP-CAT-2(WS-KW-SUB) NOT = SPACES                   
050500                   MOVE TRD-MAP-CAT-2(WS-KW-SUB) TO WS-SCAN-WINDOW        
050600                   PERFORM 223-FIND-AND-MARK THRU 223-EXIT                
050700               END-IF                                                     
050800           END-IF.                                                        
050900       221-EXIT.                                                          
051000           EXIT.                                                          
051100                                                                          
051200       222-MARK-ONE-CATEGORY.                                             
051300           MOVE TRD-MAP-CAT-1(WS-KW-SUB) TO WS-SCAN-WINDOW                
051400           PERFORM 223-FIND-AND-MARK THRU 223-EXIT.                       
051500       222-EXIT.                                                          
051600           EXIT.                                                          
051700                                                                          
051800       223-FIND-AND-MARK.                                                 
051900* WS-SCAN-WINDOW HOLDS A 10-CHAR CATEGORY NAME (LEFT 10 OF                
052000* ITS 10-CHAR FIELD) - FIND ITS SLOT AMONG THE 12 KEYWORDS.               
052100           PERFORM 224-CHECK-ONE-SLOT THRU 224-EXIT                       
052200               VARYING WS-CAT-SUB FROM 1 BY 1                             
052300               UNTIL WS-CAT-SUB > 12.                                     
052400       223-EXIT.                                                          
052500           EXIT.                                                          
052600                                                                          
052700       224-CHECK-ONE-SLOT.                                                
052800           IF WS-SCAN-WINDOW(1:10) = TRD-KEYWORD-LC(WS-CAT-SUB)           
052900               MOVE 'Y' TO WS-TRD-FND(WS-CAT-SUB)                         
053000           END-IF.                                                        
053100       224-EXIT.                                                          
053200           EXIT.                                                          
053300                                                                          
053400***********************************************************               
053500* 250 - SUBCONTRACTOR RECOMMENDATION REPORT HEADER BLOCK                  
053600***********************************************************               
053700       250-WRITE-REPORT-HEADER.                                           
053800           MOVE SPACES TO WS-RPT-LINE                                     
053900           STRING 'BidCraft MVP - Subcontractor Recommendations'          
054000               DELIMITED BY SIZE INTO WS-RPT-LINE                         
054100           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
054200           MOVE SPACES TO WS-TRIM-SRC                                     
054300           IF BRQ-PROJECT-NAME = SPACES                                   
054400               MOVE 'UNTITLED PROJECT' TO WS-TRIM-SRC                     
054500           ELSE                                                           
054600               MOVE BRQ-PROJECT-NAME TO WS-TRIM-SRC                       
054700           END-IF                                                         
054800           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
054900           MOVE SPACES TO WS-RPT-LINE                                     
055000           STRING 'Project: ' DELIMITED BY SIZE                           
055100               WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE               
055200               INTO WS-RPT-LINE                                           
055300           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
055400           MOVE SPACES TO WS-TRIM-SRC                                     
055500           MOVE BRQ-LOCATION TO WS-TRIM-SRC                               
055600           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
055700           MOVE SPACES TO WS-RPT-LINE                                     
055800           STRING 'Location: ' DELIMITED BY SIZE                          
055900               WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE               
056000               INTO WS-RPT-LINE                                           
056100           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
056200           MOVE SPACES TO WS-RPT-LINE                                     
056300           STRING 'Generated: ' DELIMITED BY SIZE                         
056400               RPARM-RUN-DATE DELIMITED BY SIZE                           
056500               ' ' DELIMITED BY SIZE                                      
056600               RPARM-RUN-TIME DELIMITED BY SIZE                           
056700               ' UTC' DELIMITED BY SIZE                                   
056800               INTO WS-RPT-LINE                                           
056900           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
057000           MOVE ALL '=' TO WS-RPT-LINE(1:80)                              
057100           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
057200           MOVE SPACES TO WS-RPT-LINE                                     
057300           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
057400       250-EXIT.                                                          
057500           EXIT.                                                          
057600                                                                          
057700***********************************************************               
057800* 260 - ONE TRADE-CATEGORY GROUP (CONTROL BREAK ON TRADE).                
057900*       SKIPPED WHEN THE TRADE NEVER CAME INTO SCOPE.                     
058000***********************************************************               
058100       260-PROCESS-ONE-TRADE.                                             
058200           IF WS-TRD-FND(WS-TRD-SUB) = 'Y'                                
058300               PERFORM 261-WRITE-TRADE-HEADING THRU 261-EXIT              
058400               PERFORM 300-SCORE-TRADE-CANDIDATES THRU 300-EXIT           
058500               PERFORM 380-SORT-SCORED-TABLE THRU 380-EXIT                
058600               IF WS-SCR-CNT = 0                                          
058700                   MOVE SPACES TO WS-RPT-LINE                             
058800                   STRING 'No recommendations found.'                     
058900                       DELIMITED BY SIZE INTO WS-RPT-LINE                 
059000                   WRITE SUBREC-LINE FROM WS-RPT-LINE                     
059100               ELSE                                                       
059200                   MOVE 3 TO WS-TOP-N                                     
059300                   IF WS-SCR-CNT < WS-TOP-N                               
059400                       MOVE WS-SCR-CNT TO WS-TOP-N                        
059500                   END-IF                                                 
059600                   PERFORM 400-WRITE-ONE-RECOMMEND THRU 400-EXIT          
059700                       VARYING WS-RANK FROM 1 BY 1                        
059800                       UNTIL WS-RANK > WS-TOP-N                           
059900               END-IF                                                     
060000               MOVE SPACES TO WS-RPT-LINE                                 
060100               WRITE SUBREC-LINE FROM WS-RPT-LINE                         
060200           END-IF.                                                        
060300       260-EXIT.                                                          
060400           EXIT.                                                          
060500                                                                          
060600       261-WRITE-TRADE-HEADING.                                           
060700           MOVE SPACES TO WS-RPT-LINE                                     
060800           MOVE TRD-KEYWORD(WS-TRD-SUB) TO WS-RPT-LINE(1:10)              
060900           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
061000           MOVE ALL '-' TO WS-RPT-LINE(1:40)                              
061100           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
061200       261-EXIT.                                                          
061300           EXIT.                                                          
061400                                                                          
061500***********************************************************               
061600* 300 - SCORE EVERY MASTER-FILE CANDIDATE FOR THIS TRADE.                 
061700*       SPEC UNIT 3, BUSINESS RULES 'CONFIDENCE SCORE'.                   
061800***********************************************************               
061900       300-SCORE-TRADE-CANDIDATES.                                        
062000           MOVE 0 TO WS-SCR-CNT                                           
062100           PERFORM 310-SCORE-ONE-CANDIDATE THRU 310-EXIT                  
062200               VARYING WS-SUBM-SUB FROM 1 BY 1                            
062300               UNTIL WS-SUBM-SUB > WS-SUBM-CNT.                           
062400       300-EXIT.                                                          
062500           EXIT.                                                          
062600                                                                          
062700       310-SCORE-ONE-CANDIDATE.                                           
062800           IF WS-SUBM-TRD(WS-SUBM-SUB) =                                  
062900                   TRD-KEYWORD-LC(WS-TRD-SUB)                             
063000               MOVE 40 TO WS-SCR-ACCUM                                    
063100               PERFORM 320-SCORE-LOCATION THRU 320-EXIT                   
063200               PERFORM 330-SCORE-RATING THRU 330-EXIT                     
063300               PERFORM 340-SCORE-EXPERIENCE THRU 340-EXIT                 
063400               PERFORM 350-SCORE-BONDING THRU 350-EXIT                    
063500               PERFORM 360-SCORE-SPECIALTY THRU 360-EXIT                  
063600               ADD WS-LOCATION-PTS WS-RATING-PTS WS-EXPER-PTS             
063700                   WS-BONDING-PTS WS-SPEC-PTS TO WS-SCR-ACCUM             
063800               IF WS-DEBUG-SW-ON                                          
063900                   DISPLAY 'SUBREC1 SCORE=' WS-SCR-ACCUM                  
064000               END-IF                                                     
064100               IF WS-SCR-ACCUM NOT < 30.0                                 
064200                   PERFORM 370-KEEP-CANDIDATE THRU 370-EXIT               
064300               END-IF                                                     
064400           END-IF.                                                        
064500       310-EXIT.                                                          
064600           EXIT.                                                          
064700                                                                          
064800* --- 320 LOCATION, UP TO 20 PTS ------------------------                 
064900       320-SCORE-LOCATION.                                                
065000           MOVE 0 TO WS-LOCATION-PTS                                      
065100           MOVE SPACES TO WS-SCR-EXPL-LOC                                 
065200           IF BRQ-LOCATION NOT = SPACES                                   
065300               MOVE 'N' TO WS-AREA-MATCH-SW                               
065400               PERFORM 321-CHECK-ONE-AREA THRU 321-EXIT                   
065500                   VARYING WS-SVC-SUB FROM 1 BY 1                         
065600                   UNTIL WS-SVC-SUB > 3                                   
065700               IF WS-LOC-MATCHED                                          
065800                   ADD 20 TO WS-LOCATION-PTS                              
065900                   MOVE SPACES TO WS-EXPL-BUILD                           
066000                   MOVE 1 TO WS-LINE-PTR                                  
066100                   STRING 'Services ' DELIMITED BY SIZE                   
066200                       INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR        
066300                   PERFORM 322-APPEND-MATCH-AREAS THRU 322-EXIT           
066400                       VARYING WS-SVC-SUB FROM 1 BY 1                     
066500                       UNTIL WS-SVC-SUB > 3                               
066600               ELSE                                                       
066700                   MOVE SPACES TO WS-EXPL-BUILD                           
066800                   MOVE 1 TO WS-LINE-PTR                                  
066900                   STRING 'Service area: ' DELIMITED BY SIZE              
067000                       INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR        
067100                   PERFORM 323-APPEND-ALL-AREAS THRU 323-EXIT             
067200                       VARYING WS-SVC-SUB FROM 1 BY 1                     
067300                       UNTIL WS-SVC-SUB > 3                               
067400                   STRING ' (no match)' DELIMITED BY SIZE                 
067500                       INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR        
067600               END-IF                                                     
067700               MOVE WS-EXPL-BUILD TO WS-SCR-EXPL-LOC                      
067800           END-IF.                                                        
067900       320-EXIT.                                                          
068000           EXIT.                                                          
068100                                                                          
068200       321-CHECK-ONE-AREA.                                                
068300           IF WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB) NOT = SPACES          
068400               MOVE SPACES TO WS-TRIM-SRC                                 
068500               MOVE BRQ-LOCATION TO WS-TRIM-SRC                           
068600               PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                    
068700               MOVE SPACES TO WS-CONT-PAT                                 
068800               MOVE WS-TRIM-SRC(1:WS-TRIM-LEN) TO WS-CONT-PAT             
068900               INSPECT WS-CONT-PAT                                        
069000                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA            
069100               MOVE SPACES TO WS-CONT-SRC                                 
069200               MOVE WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB)                 
069300                   TO WS-CONT-SRC                                         
069400               INSPECT WS-CONT-SRC                                        
069500                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA            
069600               PERFORM 960-STR-CONTAINS THRU 960-EXIT                     
069700               IF WS-CONT-FOUND                                           
069800                   MOVE 'Y' TO WS-AREA-MATCH-SW                           
069900               END-IF                                                     
070000           END-IF.                                                        
070100       321-EXIT.                                                          
070200           EXIT.                                                          
070300                                                                          
070400       322-APPEND-MATCH-AREAS.                                            
070500           IF WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB) NOT = SPACES          
070600               MOVE SPACES TO WS-TRIM-SRC                                 
070700               MOVE BRQ-LOCATION TO WS-TRIM-SRC                           
070800               PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                    
070900               MOVE SPACES TO WS-CONT-PAT                                 
071000               MOVE WS-TRIM-SRC(1:WS-TRIM-LEN) TO WS-CONT-PAT             
071100               INSPECT WS-CONT-PAT                                        
071200                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA            
071300               MOVE SPACES TO WS-CONT-SRC                                 
071400               MOVE WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB)                 
071500                   TO WS-CONT-SRC                                         
071600               INSPECT WS-CONT-SRC                                        
071700                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA            
071800               PERFORM 960-STR-CONTAINS THRU 960-EXIT                     
071900               IF WS-CONT-FOUND                                           
072000                   IF WS-LINE-PTR > 10                                    
072100                       STRING ', ' DELIMITED BY SIZE                      
072200                           INTO WS-EXPL-BUILD                             
072300                           WITH POINTER WS-LINE-PTR                       
072400                   END-IF                                                 
072500                   STRING WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB)           
072600                       DELIMITED BY SPACE                                 
072700                       INTO WS-EXPL-BUILD                                 
072800                       WITH POINTER WS-LINE-PTR                           
072900               END-IF                                                     
073000           END-IF.                                                        
073100       322-EXIT.                                                          
073200           EXIT.                                                          
073300                                                                          
073400       323-APPEND-ALL-AREAS.                                              
073500           IF WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB) NOT = SPACES          
073600               IF WS-SVC-SUB > 1                                          
073700                   STRING ', ' DELIMITED BY SIZE                          
073800                       INTO WS-EXPL-BUILD                                 
073900                       WITH POINTER WS-LINE-PTR                           
074000               END-IF                                                     
074100               STRING WS-SUBM-SVCA(WS-SUBM-SUB, WS-SVC-SUB)               
074200                   DELIMITED BY SPACE                                     
074300                   INTO WS-EXPL-BUILD                                     
074400                   WITH POINTER WS-LINE-PTR                               
074500           END-IF.                                                        
074600       323-EXIT.                                                          
074700           EXIT.                                                          
074800                                                                          
074900* --- 330 RATING, UP TO 15 PTS --------------------------                 
075000       330-SCORE-RATING.                                                  
075100           COMPUTE WS-RATING-PTS ROUNDED =                                
075200               (WS-SUBM-RATING(WS-SUBM-SUB) / 5.0) * 15                   
075300           MOVE WS-SUBM-RATING(WS-SUBM-SUB) TO WS-RATING-EDIT             
075400           MOVE SPACES TO WS-EXPL-BUILD                                   
075500           MOVE 1 TO WS-LINE-PTR                                          
075600           STRING 'Rating: ' DELIMITED BY SIZE                            
075700               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
075800           STRING WS-RATING-EDIT DELIMITED BY SIZE                        
075900               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
076000           STRING '/5.0 (' DELIMITED BY SIZE                              
076100               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
076200           MOVE WS-RATING-PTS TO WS-PTS-EDIT                              
076300           STRING WS-PTS-EDIT DELIMITED BY SIZE                           
076400               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
076500           STRING ' pts)' DELIMITED BY SIZE                               
076600               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
076700           MOVE WS-EXPL-BUILD TO WS-SCR-EXPL-RATING.                      
076800       330-EXIT.                                                          
076900           EXIT.                                                          
077000                                                                          
077100* --- 340 EXPERIENCE, UP TO 10 PTS, CAPPED AT 20 YRS ----                 
077200       340-SCORE-EXPERIENCE.                                              
077300           IF WS-SUBM-YEARS(WS-SUBM-SUB) > 20                             
077400               MOVE 20 TO WS-YEARS-CAPPED                                 
077500           ELSE                                                           
077600               MOVE WS-SUBM-YEARS(WS-SUBM-SUB) TO WS-YEARS-CAPPED         
077700           END-IF                                                         
077800           COMPUTE WS-EXPER-PTS ROUNDED =                                 
077900               (WS-YEARS-CAPPED / 20) * 10                                
078000           MOVE SPACES TO WS-EXPL-BUILD                                   
078100           MOVE 1 TO WS-LINE-PTR                                          
078200           STRING WS-SUBM-YEARS(WS-SUBM-SUB) DELIMITED BY SIZE            
078300               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
078400           STRING ' years experience (' DELIMITED BY SIZE                 
078500               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
078600           MOVE WS-EXPER-PTS TO WS-PTS-EDIT                               
078700           STRING WS-PTS-EDIT DELIMITED BY SIZE                           
078800               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
078900           STRING ' pts)' DELIMITED BY SIZE                               
079000               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
079100           MOVE WS-EXPL-BUILD TO WS-SCR-EXPL-EXPER.                       
079200       340-EXIT.                                                          
079300           EXIT.                                                          
079400                                                                          
079500* --- 350 BONDING CAPACITY, 5 PTS FLAT ------------------                 
079600* THE BID-REQUEST RECORD CARRIES NO BID-VALUE FIELD, SO                   
079700* THERE IS NEVER A BID VALUE TO COMPARE BONDING CAPACITY                  
079800* AGAINST - EVERY CANDIDATE TAKES THE FLAT-CREDIT BRANCH.                 
079900       350-SCORE-BONDING.                                                 
080000           MOVE WS-SUBM-BONDING(WS-SUBM-SUB) TO WS-MONEY-EDIT-SRC         
080100           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
080200           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
080300           MOVE 5 TO WS-BONDING-PTS                                       
080400           MOVE SPACES TO WS-EXPL-BUILD                                   
080500           MOVE 1 TO WS-LINE-PTR                                          
080600           STRING 'Bonding capacity: ' DELIMITED BY SIZE                  
080700               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
080800           STRING                                                         
080900               WS-MONEY-EDIT-NUM(WS-MED-START:WS-MED-LEN)                 
081000               DELIMITED BY SIZE                                          
081100               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
081200           STRING ' (no bid value supplied)' DELIMITED BY SIZE            
081300               INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR                
081400           MOVE WS-EXPL-BUILD TO WS-SCR-EXPL-BOND.                        
081500       350-EXIT.                                                          
081600           EXIT.                                                          
081700                                                                          
081800* --- 360 SPECIALTY FIT, 5 PTS - FIRST GROUP TO FIRE ----                 
081900       360-SCORE-SPECIALTY.                                               
082000           MOVE 0 TO WS-SPEC-PTS                                          
082100           MOVE SPACES TO WS-SCR-EXPL-SPEC                                
082200           IF BRQ-PROJECT-TYPE NOT = SPACES                               
082300               PERFORM 361-CHECK-ONE-GROUP THRU 361-EXIT                  
082400                   VARYING WS-GRP-SUB FROM 1 BY 1                         
082500                   UNTIL WS-GRP-SUB > 5 OR WS-SPEC-PTS = 5                
082600           END-IF.                                                        
082700       360-EXIT.                                                          
082800           EXIT.                                                          
082900                                                                          
083000       361-CHECK-ONE-GROUP.                                               
083100           MOVE 'N' TO WS-GRP-PT-SW                                       
083200           MOVE 'N' TO WS-GRP-SP-SW                                       
083300           PERFORM 362-CHECK-GROUP-KEYWORD THRU 362-EXIT                  
083400               VARYING WS-GKW-SUB FROM 1 BY 1                             
083500               UNTIL WS-GKW-SUB > 4                                       
083600                  OR (WS-GRP-PT-SW = 'Y' AND WS-GRP-SP-SW = 'Y')          
083700           IF WS-GRP-PT-SW = 'Y' AND WS-GRP-SP-SW = 'Y'                   
083800               MOVE 5 TO WS-SPEC-PTS                                      
083900               MOVE SPACES TO WS-EXPL-BUILD                               
084000               MOVE 1 TO WS-LINE-PTR                                      
084100               STRING TRD-GRP-DISP(WS-GRP-SUB) DELIMITED BY SPACE         
084200                   INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR            
084300               STRING ' project experience' DELIMITED BY SIZE             
084400                   INTO WS-EXPL-BUILD WITH POINTER WS-LINE-PTR            
084500               MOVE WS-EXPL-BUILD TO WS-SCR-EXPL-SPEC                     
084600           END-IF.                                                        
084700       361-EXIT.                                                          
084800           EXIT.                                                          
084900                                                                          
085000       362-CHECK-GROUP-KEYWORD.                                           
085100           IF TRD-GRP-KEYWORD-TBL(WS-GRP-SUB, WS-GKW-SUB)                 
085200                   NOT = SPACES                                           
085300               IF WS-GRP-PT-SW = 'N'                                      
085400                   MOVE SPACES TO WS-CONT-SRC                             
085500                   MOVE BRQ-PROJECT-TYPE TO WS-CONT-SRC                   
085600                   INSPECT WS-CONT-SRC                                    
085700                       CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA        
085800                   MOVE SPACES TO WS-CONT-PAT                             
085900                   MOVE TRD-GRP-KEYWORD-TBL(WS-GRP-SUB,                   
086000                       WS-GKW-SUB) TO WS-CONT-PAT                         
086100                   PERFORM 960-STR-CONTAINS THRU 960-EXIT                 
086200                   IF WS-CONT-FOUND                                       
086300                       MOVE 'Y' TO WS-GRP-PT-SW                           
086400                   END-IF                                                 
086500               END-IF                                                     
086600               IF WS-GRP-SP-SW = 'N'                                      
086700                   PERFORM 363-CHECK-SPECIALTY-SLOT THRU 363-EXIT         
086800                       VARYING WS-SPC-SUB FROM 1 BY 1                     
086900                       UNTIL WS-SPC-SUB > 3 OR WS-GRP-SP-SW = 'Y'         
087000               END-IF                                                     
087100           END-IF.                                                        
087200       362-EXIT.                                                          
087300           EXIT.                                                          
087400                                                                          
087500       363-CHECK-SPECIALTY-SLOT.                                          
087600           IF WS-SUBM-SPEC(WS-SUBM-SUB, WS-SPC-SUB) NOT = SPACES          
087700               MOVE SPACES TO WS-CONT-SRC                                 
087800               MOVE WS-SUBM-SPEC(WS-SUBM-SUB, WS-SPC-SUB)                 
087900                   TO WS-CONT-SRC                                         
088000               INSPECT WS-CONT-SRC                                        
088100                   CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA            
088200               MOVE SPACES TO WS-CONT-PAT                                 
088300               MOVE TRD-GRP-KEYWORD-TBL(WS-GRP-SUB, WS-GKW-SUB)           
088400                   TO WS-CONT-PAT                                         
088500               PERFORM 960-STR-CONTAINS THRU 960-EXIT                     
088600               IF WS-CONT-FOUND                                           
088700                   MOVE 'Y' TO WS-GRP-SP-SW                               
088800               END-IF                                                     
088900           END-IF.                                                        
089000       363-EXIT.                                                          
089100           EXIT.                                                          
089200                                                                          
089300***********************************************************               
089400* 370 - COPY A SURVIVING CANDIDATE INTO WS-SCR-TABLE.                     
089500***********************************************************               
089600       370-KEEP-CANDIDATE.                                                
089700           IF WS-SCR-CNT < 200                                            
089800               ADD 1 TO WS-SCR-CNT                                        
089900               MOVE WS-SUBM-COMPANY(WS-SUBM-SUB)                          
090000                   TO WS-SCR-COMPANY(WS-SCR-CNT)                          
090100               MOVE WS-SCR-ACCUM TO WS-SCR-SCORE(WS-SCR-CNT)              
090200               MOVE 'Exact trade match' TO                                
090300                   WS-SCR-EXPL-TRADE(WS-SCR-CNT)                          
090400               MOVE WS-SCR-EXPL-LOC TO                                    
090500                   WS-SCR-EXPL-LOC(WS-SCR-CNT)                            
090600               MOVE WS-SCR-EXPL-RATING TO                                 
090700                   WS-SCR-EXPL-RATING(WS-SCR-CNT)                         
090800               MOVE WS-SCR-EXPL-EXPER TO                                  
090900                   WS-SCR-EXPL-EXPER(WS-SCR-CNT)                          
091000               MOVE WS-SCR-EXPL-BOND TO                                   
091100                   WS-SCR-EXPL-BOND(WS-SCR-CNT)                           
091200               MOVE WS-SCR-EXPL-SPEC TO                                   
091300                   WS-SCR-EXPL-SPEC(WS-SCR-CNT)                           
091400               MOVE WS-SUBM-PHONE(WS-SUBM-SUB)                            
091500                   TO WS-SCR-PHONE(WS-SCR-CNT)                            
091600               MOVE WS-SUBM-EMAIL(WS-SUBM-SUB)                            
091700                   TO WS-SCR-EMAIL(WS-SCR-CNT)                            
091800               MOVE WS-SUBM-LICENSE(WS-SUBM-SUB)                          
091900                   TO WS-SCR-LICENSE(WS-SCR-CNT)                          
092000               MOVE WS-SUBM-RATING(WS-SUBM-SUB)                           
092100                   TO WS-SCR-RATING(WS-SCR-CNT)                           
092200               MOVE WS-SUBM-YEARS(WS-SUBM-SUB)                            
092300                   TO WS-SCR-YEARS(WS-SCR-CNT)                            
092400               MOVE WS-SUBM-SPEC(WS-SUBM-SUB, 1)                          
092500                   TO WS-SCR-SPC(WS-SCR-CNT, 1)                           
092600               MOVE WS-SUBM-SPEC(WS-SUBM-SUB, 2)                          
092700                   TO WS-SCR-SPC(WS-SCR-CNT, 2)                           
092800               MOVE WS-SUBM-SPEC(WS-SUBM-SUB, 3)                          
092900                   TO WS-SCR-SPC(WS-SCR-CNT, 3)                           
093000               MOVE WS-SUBM-SVCA(WS-SUBM-SUB, 1)                          
093100                   TO WS-SCR-SVCA(WS-SCR-CNT, 1)                          
093200               MOVE WS-SUBM-SVCA(WS-SUBM-SUB, 2)                          
093300                   TO WS-SCR-SVCA(WS-SCR-CNT, 2)                          
093400               MOVE WS-SUBM-SVCA(WS-SUBM-SUB, 3)                          
093500                   TO WS-SCR-SVCA(WS-SCR-CNT, 3)                          
093600               MOVE WS-SUBM-BONDING(WS-SUBM-SUB)                          
093700                   TO WS-SCR-BONDING(WS-SCR-CNT)                          
093800               MOVE WS-SUBM-NOTES(WS-SUBM-SUB)                            
093900                   TO WS-SCR-NOTES(WS-SCR-CNT)                            
094000           END-IF.                                                        
094100       370-EXIT.                                                          
094200           EXIT.                                                          
094300                                                                          
094400***********************************************************               
094500* 380 - DESCENDING BUBBLE SORT ON WS-SCR-SCORE. A PLAIN                   
094600*       EXCHANGE SORT SUITS THE SMALL SURVIVOR COUNT AND                  
094700*       NEVER SWAPS EQUAL SCORES, SO TIES KEEP THE MASTER-                
094800*       FILE (INPUT) ORDER PER SPEC UNIT 3.                               
094900***********************************************************               
095000       380-SORT-SCORED-TABLE.                                             
095100           IF WS-SCR-CNT > 1                                              
095200               COMPUTE WS-SORT-LIMIT = WS-SCR-CNT - 1                     
095300               PERFORM 381-BUBBLE-PASS THRU 381-EXIT                      
095400                   VARYING WS-SORT-I FROM 1 BY 1                          
095500                   UNTIL WS-SORT-I > WS-SORT-LIMIT                        
095600                      OR NOT WS-SORT-DID-SWAP                             
095700           END-IF.                                                        
095800       380-EXIT.                                                          
095900           EXIT.                                                          
096000                                                                          
096100       381-BUBBLE-PASS.                                                   
096200           MOVE 'N' TO WS-SORT-SWAP-SW                                    
096300           COMPUTE WS-SORT-LIMIT = WS-SCR-CNT - 1                         
096400           PERFORM 382-COMPARE-ADJACENT THRU 382-EXIT                     
096500               VARYING WS-SORT-J FROM 1 BY 1                              
096600               UNTIL WS-SORT-J > WS-SORT-LIMIT.                           
096700       381-EXIT.                                                          
096800           EXIT.                                                          
096900                                                                          
097000       382-COMPARE-ADJACENT.                                              
097100           COMPUTE WS-SORT-I = WS-SORT-J + 1                              
097200           IF WS-SCR-SCORE(WS-SORT-J) < WS-SCR-SCORE(WS-SORT-I)           
097300               PERFORM 383-SWAP-ROWS THRU 383-EXIT                        
097400               MOVE 'Y' TO WS-SORT-SWAP-SW                                
097500           END-IF.                                                        
097600       382-EXIT.                                                          
097700           EXIT.                                                          
097800                                                                          
097900       383-SWAP-ROWS.                                                     
098000           MOVE WS-SCR-ENTRY(WS-SORT-J) TO WS-SCR-HOLD                    
098100           MOVE WS-SCR-ENTRY(WS-SORT-I) TO WS-SCR-ENTRY(WS-SORT-J)        
098200           MOVE WS-SCR-HOLD TO WS-SCR-ENTRY(WS-SORT-I).                   
098300       383-EXIT.                                                          
098400           EXIT.                                                          
098500                                                                          
098600***********************************************************               
098700* 400 - WRITE ONE RANKED RECOMMENDATION DETAIL BLOCK.                     
098800***********************************************************               
098900       400-WRITE-ONE-RECOMMEND.                                           
099000           MOVE SPACES TO WS-RPT-LINE                                     
099100           MOVE 1 TO WS-LINE-PTR                                          
099200           STRING WS-RANK DELIMITED BY SIZE                               
099300               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
099400           STRING '. ' DELIMITED BY SIZE                                  
099500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
099600           STRING WS-SCR-COMPANY(WS-RANK) DELIMITED BY SPACE              
099700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
099800           STRING ' (' DELIMITED BY SIZE                                  
099900               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
100000           COMPUTE WS-CONF-PCT ROUNDED = WS-SCR-SCORE(WS-RANK)            
100100           MOVE WS-CONF-PCT TO WS-PCT-EDIT-NUM                            
100200           PERFORM 930-CALC-PCT-LTRIM THRU 930-EXIT                       
100300           STRING WS-PCT-EDIT-NUM(WS-PEDIT-START:WS-PEDIT-LEN)            
100400               DELIMITED BY SIZE                                          
100500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
100600           STRING '% confidence)' DELIMITED BY SIZE                       
100700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
100800           WRITE SUBREC-LINE FROM WS-RPT-LINE                             
100900           PERFORM 401-WRITE-CONTACT-LINE THRU 401-EXIT                   
101000           PERFORM 402-WRITE-RATING-LINE THRU 402-EXIT                    
101100           PERFORM 403-WRITE-SPECIALTY-LINE THRU 403-EXIT                 
101200           PERFORM 404-WRITE-SVCAREA-LINE THRU 404-EXIT                   
101300           PERFORM 405-WRITE-BONDING-LINE THRU 405-EXIT.                  
101400       400-EXIT.                                                          
101500           EXIT.                                                          
101600                                                                          
101700       401-WRITE-CONTACT-LINE.                                            
101800           MOVE SPACES TO WS-RPT-LINE                                     
101900           MOVE 1 TO WS-LINE-PTR                                          
102000           STRING '     Phone: ' DELIMITED BY SIZE                        
102100               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
102200           STRING WS-SCR-PHONE(WS-RANK) DELIMITED BY SPACE                
102300               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
102400           STRING '  Email: ' DELIMITED BY SIZE                           
102500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
102600           STRING WS-SCR-EMAIL(WS-RANK) DELIMITED BY SPACE                
102700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
102800           STRING '  License: ' DELIMITED BY SIZE                         
102900               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
103000           STRING WS-SCR-LICENSE(WS-RANK) DELIMITED BY SPACE              
103100               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
103200           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
103300       401-EXIT.                                                          
103400           EXIT.                                                          
103500                                                                          
103600       402-WRITE-RATING-LINE.                                             
103700           MOVE SPACES TO WS-RPT-LINE                                     
103800           MOVE 1 TO WS-LINE-PTR                                          
103900           STRING '     Rating: ' DELIMITED BY SIZE                       
104000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
104100           MOVE WS-SCR-RATING(WS-RANK) TO WS-RATING-EDIT                  
104200           STRING WS-RATING-EDIT DELIMITED BY SIZE                        
104300               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
104400           STRING '/5.0  Years Experience: ' DELIMITED BY SIZE            
104500               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
104600           STRING WS-SCR-YEARS(WS-RANK) DELIMITED BY SIZE                 
104700               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
104800           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
104900       402-EXIT.                                                          
105000           EXIT.                                                          
105100                                                                          
105200       403-WRITE-SPECIALTY-LINE.                                          
105300           MOVE SPACES TO WS-RPT-LINE                                     
105400           MOVE 1 TO WS-LINE-PTR                                          
105500           STRING '     Specialties: ' DELIMITED BY SIZE                  
105600               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
105700           PERFORM 406-APPEND-SPECIALTY THRU 406-EXIT                     
105800               VARYING WS-SPC-SUB FROM 1 BY 1 UNTIL WS-SPC-SUB > 3        
105900           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
106000       403-EXIT.                                                          
106100           EXIT.                                                          
106200                                                                          
106300       406-APPEND-SPECIALTY.                                              
106400           IF WS-SCR-SPC(WS-RANK, WS-SPC-SUB) NOT = SPACES                
106500               IF WS-SPC-SUB > 1                                          
106600                   STRING ', ' DELIMITED BY SIZE                          
106700                       INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR          
106800               END-IF                                                     
106900               STRING WS-SCR-SPC(WS-RANK, WS-SPC-SUB)                     
107000                   DELIMITED BY SPACE                                     
107100                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
107200           END-IF.                                                        
107300       406-EXIT.                                                          
107400           EXIT.                                                          
107500                                                                          
107600       404-WRITE-SVCAREA-LINE.                                            
107700           MOVE SPACES TO WS-RPT-LINE                                     
107800           MOVE 1 TO WS-LINE-PTR                                          
107900           STRING '     Service Areas: ' DELIMITED BY SIZE                
108000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
108100           PERFORM 407-APPEND-SVCAREA THRU 407-EXIT                       
108200               VARYING WS-SVC-SUB FROM 1 BY 1 UNTIL WS-SVC-SUB > 3        
108300           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
108400       404-EXIT.                                                          
108500           EXIT.                                                          
108600                                                                          
108700       407-APPEND-SVCAREA.                                                
108800           IF WS-SCR-SVCA(WS-RANK, WS-SVC-SUB) NOT = SPACES               
108900               IF WS-SVC-SUB > 1                                          
109000                   STRING ', ' DELIMITED BY SIZE                          
109100                       INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR          
109200               END-IF                                                     
109300               STRING WS-SCR-SVCA(WS-RANK, WS-SVC-SUB)                    
109400                   DELIMITED BY SPACE                                     
109500                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
109600           END-IF.                                                        
109700       407-EXIT.                                                          
109800           EXIT.                                                          
109900                                                                          
110000       405-WRITE-BONDING-LINE.                                            
110100           MOVE SPACES TO WS-RPT-LINE                                     
110200           MOVE 1 TO WS-LINE-PTR                                          
110300           STRING '     Bonding Capacity: ' DELIMITED BY SIZE             
110400               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
110500           MOVE WS-SCR-BONDING(WS-RANK) TO WS-MONEY-EDIT-SRC              
110600           MOVE WS-MONEY-EDIT-SRC TO WS-MONEY-EDIT-NUM                    
110700           PERFORM 920-CALC-MONEY-LTRIM THRU 920-EXIT                     
110800           STRING WS-MONEY-EDIT-NUM(WS-MED-START:WS-MED-LEN)              
110900               DELIMITED BY SIZE                                          
111000               INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR                  
111100           IF WS-SCR-NOTES(WS-RANK) NOT = SPACES                          
111200               STRING '  Notes: ' DELIMITED BY SIZE                       
111300                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
111400               MOVE SPACES TO WS-TRIM-SRC                                 
111500               MOVE WS-SCR-NOTES(WS-RANK) TO WS-TRIM-SRC                  
111600               PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                    
111700               STRING WS-TRIM-SRC(1:WS-TRIM-LEN) DELIMITED BY SIZE        
111800                   INTO WS-RPT-LINE WITH POINTER WS-LINE-PTR              
111900           END-IF                                                         
112000           WRITE SUBREC-LINE FROM WS-RPT-LINE.                            
112100       405-EXIT.                                                          
112200           EXIT.                                                          
112300                                                                          
112400***********************************************************               
112500* 900 - GENERAL UTILITY PARAGRAPHS                                        
112600***********************************************************               
112700       900-CALC-TRIM-LEN.                                                 
112800           PERFORM 901-TRIM-SCAN-STEP THRU 901-EXIT                       
112900               VARYING WS-TRIM-POS FROM 70 BY -1                          
113000               UNTIL WS-TRIM-SRC(WS-TRIM-POS:1) NOT = SPACE               
113100                  OR WS-TRIM-POS = 1                                      
113200           MOVE WS-TRIM-POS TO WS-TRIM-LEN.                               
113300       900-EXIT.                                                          
113400           EXIT.                                                          
113500                                                                          
113600       901-TRIM-SCAN-STEP.                                                
113700           CONTINUE.                                                      
113800       901-EXIT.                                                          
113900           EXIT.                                                          
114000                                                                          
114100       920-CALC-MONEY-LTRIM.                                              
114200           PERFORM 921-MONEY-SCAN-STEP THRU 921-EXIT                      
114300               VARYING WS-MED-POS FROM 1 BY 1                             
114400               UNTIL WS-MONEY-EDIT-CHAR(WS-MED-POS) NOT = SPACE           
114500                  OR WS-MED-POS = 11                                      
114600           MOVE WS-MED-POS TO WS-MED-START                                
114700           COMPUTE WS-MED-LEN = 11 - WS-MED-START + 1.                    
114800       920-EXIT.                                                          
114900           EXIT.                                                          
115000                                                                          
115100       921-MONEY-SCAN-STEP.                                               
115200           CONTINUE.                                                      
115300       921-EXIT.                                                          
115400           EXIT.                                                          
115500                                                                          
115600       930-CALC-PCT-LTRIM.                                                
115700           PERFORM 931-PCT-SCAN-STEP THRU 931-EXIT                        
115800               VARYING WS-PEDIT-POS FROM 1 BY 1                           
115900               UNTIL WS-PCT-EDIT-CHAR(WS-PEDIT-POS) NOT = SPACE           
116000                  OR WS-PEDIT-POS = 3                                     
116100           MOVE WS-PEDIT-POS TO WS-PEDIT-START                            
116200           COMPUTE WS-PEDIT-LEN = 3 - WS-PEDIT-START + 1.                 
116300       930-EXIT.                                                          
116400           EXIT.                                                          
116500                                                                          
116600       931-PCT-SCAN-STEP.                                                 
116700           CONTINUE.                                                      
116800       931-EXIT.                                                          
116900           EXIT.                                                          
117000                                                                          
117100* GENERIC 'A CONTAINS B' SUBSTRING TEST - CALLER LOADS                    
117200* WS-CONT-SRC/WS-CONT-PAT (SPACE-PADDED, UPPERCASED) FIRST.               
117300       960-STR-CONTAINS.                                                  
117400           MOVE 'N' TO WS-CONT-SW                                         
117500           MOVE SPACES TO WS-TRIM-SRC                                     
117600           MOVE WS-CONT-SRC TO WS-TRIM-SRC                                
117700           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
117800           MOVE WS-TRIM-LEN TO WS-CONT-SRCLEN                             
117900           MOVE SPACES TO WS-TRIM-SRC                                     
118000           MOVE WS-CONT-PAT TO WS-TRIM-SRC                                
118100           PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                        
118200           MOVE WS-TRIM-LEN TO WS-CONT-PATLEN                             
118300           IF WS-CONT-PATLEN NOT > WS-CONT-SRCLEN                         
118400               COMPUTE WS-CONT-MAXPOS =                                   
118500                   WS-CONT-SRCLEN - WS-CONT-PATLEN + 1                    
118600               PERFORM 961-CONTAINS-STEP THRU 961-EXIT                    
118700                   VARYING WS-CONT-POS FROM 1 BY 1                        
118800                   UNTIL WS-CONT-POS > WS-CONT-MAXPOS                     
118900                      OR WS-CONT-SW = 'Y'                                 
119000           END-IF.                                                        
119100       960-EXIT.                                                          
119200           EXIT.                                                          
119300                                                                          
119400       961-CONTAINS-STEP.                                                 
119500           MOVE SPACES TO WS-CONT-WINDOW                                  
119600           MOVE WS-CONT-SRC(WS-CONT-POS : WS-CONT-PATLEN)                 
119700               TO WS-CONT-WINDOW(1:WS-CONT-PATLEN)                        
119800           IF WS-CONT-WINDOW(1:WS-CONT-PATLEN) =                          
119900                   WS-CONT-PAT(1:WS-CONT-PATLEN)                          
120000               MOVE 'Y' TO WS-CONT-SW                                     
120100           END-IF.                                                        
120200       961-EXIT.                                                          
120300           EXIT.                                                          
120400                                                                          
120500       900-WRAP-UP.                                                       
120600           CLOSE BID-REQUEST-FILE                                         
120700           CLOSE SUBREC-REPORT.                                           
120800       900-WRAP-EXIT.                                                     
120900           EXIT.                                                          
