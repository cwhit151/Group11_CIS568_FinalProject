000100***********************************************************               
000200* TRDINIT - PROCEDURE FRAGMENT: LOAD TRDTBL TABLES                        
000300*         - COPIED INTO 120-LOAD-TRADE-TABLES IN BIDSUM1                  
000400*           AND SUBREC1 SO BOTH PROGRAMS BUILD THE SAME                   
000500*           RULE TABLES FROM THE SAME LITERALS.                           
000600***********************************************************               
000700*  CHANGE LOG                                                             
000800*  DATE      BY   TKT/RQST  DESCRIPTION                                   
000900*  --------  ---  --------  ------------------------------                
001000*  10/14/91  DWS  CR-0117   ORIGINAL KEYWORD/COST LOADER.         CR0117  
001100*  11/02/91  DWS  CR-0129   ADDED RISK TABLE LOADER.              CR0129  
001200*  05/11/93  DWS  CR-0203   ADDED SPECIALTY-GROUP LOADER.         CR0203  
001300*  03/02/94  JBS  CR-0284   ADDED TRD-GRP-DISP LITERALS.          CR0284  
001400*  08/07/95  DWS  CR-0311   FOLDED CATEGORY-MAP LOAD INTO         CR0311  
001500*                           THE KEYWORD-ENTRY LOOP; ADDED         CR0311  
001600*                           LC/DISP/LEN LITERALS.                 CR0311  
001700*  02/18/00  RTM  CR-0404   CORRECTED THE STEEL/CONCRETE          CR0404  
001800*                           RECOMMEND TEXT - THE OLD              CR0404  
001900*                           LITERAL CONTINUATION PICKED UP        CR0404  
002000*                           TRAILING PAD BLANKS MID-WORD.         CR0404  
002100***********************************************************               
002200           SET TRD-KWD-IDX TO 1.                                          
002300           MOVE 'CONCRETE  ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
002400           MOVE 'concrete  ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
002500           MOVE 'Concrete  ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
002600           MOVE 08 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
002700           MOVE 220000 TO TRD-BASE-COST(TRD-KWD-IDX).                     
002800           MOVE 'concrete  ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
002900           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
003000           SET TRD-KWD-IDX TO 2.                                          
003100           MOVE 'DEMOLITION' TO TRD-KEYWORD(TRD-KWD-IDX).                 
003200           MOVE 'demolition' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
003300           MOVE 'Demolition' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
003400           MOVE 10 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
003500           MOVE 52000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
003600           MOVE 'demolition' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
003700           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
003800           SET TRD-KWD-IDX TO 3.                                          
003900           MOVE 'DRYWALL   ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
004000           MOVE 'drywall   ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
004100           MOVE 'Drywall   ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
004200           MOVE 07 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
004300           MOVE 48000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
004400           MOVE 'drywall   ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
004500           MOVE 'framing   ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
004600           SET TRD-KWD-IDX TO 4.                                          
004700           MOVE 'ELECTRICAL' TO TRD-KEYWORD(TRD-KWD-IDX).                 
004800           MOVE 'electrical' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
004900           MOVE 'Electrical' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
005000           MOVE 10 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
005100           MOVE 95000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
005200           MOVE 'electrical' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
005300           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
005400           SET TRD-KWD-IDX TO 5.                                          
005500           MOVE 'FLOORING  ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
005600           MOVE 'flooring  ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
005700           MOVE 'Flooring  ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
005800           MOVE 08 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
005900           MOVE 56000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
006000           MOVE 'flooring  ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
006100           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
006200           SET TRD-KWD-IDX TO 6.                                          
006300           MOVE 'FRAMING   ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
006400           MOVE 'framing   ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
006500           MOVE 'Framing   ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
006600           MOVE 07 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
006700           MOVE 65000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
006800           MOVE 'framing   ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
006900           MOVE 'drywall   ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
007000           SET TRD-KWD-IDX TO 7.                                          
007100           MOVE 'HVAC      ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
007200           MOVE 'hvac      ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
007300           MOVE 'Hvac      ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
007400           MOVE 04 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
007500           MOVE 120000 TO TRD-BASE-COST(TRD-KWD-IDX).                     
007600           MOVE 'hvac      ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
007700           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
007800           SET TRD-KWD-IDX TO 8.                                          
007900           MOVE 'PAINT     ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
008000           MOVE 'paint     ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
008100           MOVE 'Paint     ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
008200           MOVE 05 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
008300           MOVE 18000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
008400           MOVE 'paint     ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
008500           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
008600           SET TRD-KWD-IDX TO 9.                                          
008700           MOVE 'PLUMBING  ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
008800           MOVE 'plumbing  ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
008900           MOVE 'Plumbing  ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
009000           MOVE 08 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
009100           MOVE 88000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
009200           MOVE 'plumbing  ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
009300           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
009400           SET TRD-KWD-IDX TO 10.                                         
009500           MOVE 'ROOF      ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
009600           MOVE 'roof      ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
009700           MOVE 'Roof      ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
009800           MOVE 04 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
009900           MOVE 72000 TO TRD-BASE-COST(TRD-KWD-IDX).                      
010000           MOVE 'roof      ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
010100           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
010200           SET TRD-KWD-IDX TO 11.                                         
010300           MOVE 'SITEWORK  ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
010400           MOVE 'sitework  ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
010500           MOVE 'Sitework  ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
010600           MOVE 08 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
010700           MOVE 140000 TO TRD-BASE-COST(TRD-KWD-IDX).                     
010800           MOVE 'sitework  ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
010900           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
011000           SET TRD-KWD-IDX TO 12.                                         
011100           MOVE 'STEEL     ' TO TRD-KEYWORD(TRD-KWD-IDX).                 
011200           MOVE 'steel     ' TO TRD-KEYWORD-LC(TRD-KWD-IDX).              
011300           MOVE 'Steel     ' TO TRD-KEYWORD-DISP(TRD-KWD-IDX).            
011400           MOVE 05 TO TRD-KEYWORD-LEN(TRD-KWD-IDX).                       
011500           MOVE 180000 TO TRD-BASE-COST(TRD-KWD-IDX).                     
011600           MOVE 'steel     ' TO TRD-MAP-CAT-1(TRD-KWD-IDX).               
011700           MOVE '          ' TO TRD-MAP-CAT-2(TRD-KWD-IDX).               
011800*                                                                         
011900*    COMMODITY-RISK TABLE - STEEL THEN CONCRETE                           
012000*                                                                         
012100           SET TRD-RISK-IDX TO 1.                                         
012200           MOVE 'STEEL     ' TO TRD-RISK-KEYWORD(TRD-RISK-IDX).           
012300           MOVE 'Steel     ' TO TRD-RISK-COMMODITY(TRD-RISK-IDX).         
012400           MOVE 'Price volatility / lead times          '                 
012500               TO TRD-RISK-TEXT(TRD-RISK-IDX).                            
012600           MOVE SPACES TO TRD-RISK-RECOMMEND(TRD-RISK-IDX)                
012700           MOVE 1 TO WS-LINE-PTR                                          
012800           STRING 'Lock pricing with escalation clause or '               
012900               DELIMITED BY SIZE                                          
013000               'alternate suppliers.' DELIMITED BY SIZE                   
013100               INTO TRD-RISK-RECOMMEND(TRD-RISK-IDX)                      
013200               WITH POINTER WS-LINE-PTR.                                  
013300           SET TRD-RISK-IDX TO 2.                                         
013400           MOVE 'CONCRETE  ' TO TRD-RISK-KEYWORD(TRD-RISK-IDX).           
013500           MOVE 'Concrete  ' TO TRD-RISK-COMMODITY(TRD-RISK-IDX).         
013600           MOVE 'Regional supply constraints            '                 
013700               TO TRD-RISK-TEXT(TRD-RISK-IDX).                            
013800           MOVE SPACES TO TRD-RISK-RECOMMEND(TRD-RISK-IDX)                
013900           MOVE 1 TO WS-LINE-PTR                                          
014000           STRING 'Confirm batch plant capacity; add '                    
014100               DELIMITED BY SIZE                                          
014200               'schedule buffer.' DELIMITED BY SIZE                       
014300               INTO TRD-RISK-RECOMMEND(TRD-RISK-IDX)                      
014400               WITH POINTER WS-LINE-PTR.                                  
014500*                                                                         
014600*    SPECIALTY-FIT GROUPS - FIRST GROUP TO FIRE WINS                      
014700*                                                                         
014800           SET TRD-GRP-IDX TO 1.                                          
014900           MOVE 'MEDICAL        ' TO TRD-GRP-NAME(TRD-GRP-IDX).           
015000           MOVE 'Medical        ' TO TRD-GRP-DISP(TRD-GRP-IDX).           
015100           SET TRD-GRP-KWD-IDX TO 1.                                      
015200           MOVE 'MEDICAL        ' TO TRD-GRP-KEYWORD-TBL                  
015300               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
015400           SET TRD-GRP-KWD-IDX TO 2.                                      
015500           MOVE 'HEALTHCARE     ' TO TRD-GRP-KEYWORD-TBL                  
015600               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
015700           SET TRD-GRP-KWD-IDX TO 3.                                      
015800           MOVE 'HOSPITAL       ' TO TRD-GRP-KEYWORD-TBL                  
015900               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
016000           SET TRD-GRP-KWD-IDX TO 4.                                      
016100           MOVE 'CLINIC         ' TO TRD-GRP-KEYWORD-TBL                  
016200               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
016300           SET TRD-GRP-IDX TO 2.                                          
016400           MOVE 'OFFICE         ' TO TRD-GRP-NAME(TRD-GRP-IDX).           
016500           MOVE 'Office         ' TO TRD-GRP-DISP(TRD-GRP-IDX).           
016600           SET TRD-GRP-KWD-IDX TO 1.                                      
016700           MOVE 'OFFICE         ' TO TRD-GRP-KEYWORD-TBL                  
016800               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
016900           SET TRD-GRP-KWD-IDX TO 2.                                      
017000           MOVE 'COMMERCIAL     ' TO TRD-GRP-KEYWORD-TBL                  
017100               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
017200           SET TRD-GRP-KWD-IDX TO 3.                                      
017300           MOVE 'CORPORATE      ' TO TRD-GRP-KEYWORD-TBL                  
017400               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
017500           SET TRD-GRP-KWD-IDX TO 4.                                      
017600           MOVE '               ' TO TRD-GRP-KEYWORD-TBL                  
017700               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
017800           SET TRD-GRP-IDX TO 3.                                          
017900           MOVE 'RETAIL         ' TO TRD-GRP-NAME(TRD-GRP-IDX).           
018000           MOVE 'Retail         ' TO TRD-GRP-DISP(TRD-GRP-IDX).           
018100           SET TRD-GRP-KWD-IDX TO 1.                                      
018200           MOVE 'RETAIL         ' TO TRD-GRP-KEYWORD-TBL                  
018300               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
018400           SET TRD-GRP-KWD-IDX TO 2.                                      
018500           MOVE 'STORE          ' TO TRD-GRP-KEYWORD-TBL                  
018600               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
018700           SET TRD-GRP-KWD-IDX TO 3.                                      
018800           MOVE 'SHOPPING       ' TO TRD-GRP-KEYWORD-TBL                  
018900               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
019000           SET TRD-GRP-KWD-IDX TO 4.                                      
019100           MOVE '               ' TO TRD-GRP-KEYWORD-TBL                  
019200               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
019300           SET TRD-GRP-IDX TO 4.                                          
019400           MOVE 'INDUSTRIAL     ' TO TRD-GRP-NAME(TRD-GRP-IDX).           
019500           MOVE 'Industrial     ' TO TRD-GRP-DISP(TRD-GRP-IDX).           
019600           SET TRD-GRP-KWD-IDX TO 1.                                      
019700           MOVE 'INDUSTRIAL     ' TO TRD-GRP-KEYWORD-TBL                  
019800               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
019900           SET TRD-GRP-KWD-IDX TO 2.                                      
020000           MOVE 'WAREHOUSE      ' TO TRD-GRP-KEYWORD-TBL                  
020100               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
020200           SET TRD-GRP-KWD-IDX TO 3.                                      
020300           MOVE 'MANUFACTURING  ' TO TRD-GRP-KEYWORD-TBL                  
020400               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
020500           SET TRD-GRP-KWD-IDX TO 4.                                      
020600           MOVE '               ' TO TRD-GRP-KEYWORD-TBL                  
020700               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
020800           SET TRD-GRP-IDX TO 5.                                          
020900           MOVE 'INSTITUTIONAL  ' TO TRD-GRP-NAME(TRD-GRP-IDX).           
021000           MOVE 'Institutional  ' TO TRD-GRP-DISP(TRD-GRP-IDX).           
021100           SET TRD-GRP-KWD-IDX TO 1.                                      
021200           MOVE 'SCHOOL         ' TO TRD-GRP-KEYWORD-TBL                  
021300               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
021400           SET TRD-GRP-KWD-IDX TO 2.                                      
021500           MOVE 'UNIVERSITY     ' TO TRD-GRP-KEYWORD-TBL                  
021600               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
021700           SET TRD-GRP-KWD-IDX TO 3.                                      
021800           MOVE 'GOVERNMENT     ' TO TRD-GRP-KEYWORD-TBL                  
021900               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
022000           SET TRD-GRP-KWD-IDX TO 4.                                      
022100           MOVE 'INSTITUTIONAL  ' TO TRD-GRP-KEYWORD-TBL                  
022200               (TRD-GRP-IDX, TRD-GRP-KWD-IDX).                            
