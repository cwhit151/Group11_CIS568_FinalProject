000100***********************************************************               
000200* TRDTBL  - SCOPE-KEYWORD / TRADE BUSINESS-RULE TABLES                    
000300*         - WORKING-STORAGE ONLY - NOT READ FROM A FILE.                  
000400*           HOLDS THE FIXED RULE TABLE BEHIND THE SCOPE                   
000500*           SCAN, THE ESTIMATE BASE COSTS, THE TRADE-                     
000600*           CATEGORY MAP, THE COMMODITY-RISK ADVISORY AND                 
000700*           THE SPECIALTY-FIT GROUPS. LOADED AT RUN START                 
000800*           BY THE TRDINIT COPYBOOK LOGIC (SEE 0050-LOAD-                 
000900*           TRADE-TABLES IN EACH CALLING PROGRAM).                        
001000*         - USED BY BIDSUM1 AND SUBREC1.                                  
001100***********************************************************               
001200*  CHANGE LOG                                                             
001300*  DATE      BY   TKT/RQST  DESCRIPTION                                   
001400*  --------  ---  --------  ------------------------------                
001500*  10/14/91  DWS  CR-0117   ORIGINAL 12-TRADE KEYWORD AND         CR0117  
001600*                           BASE-COST TABLE.                      CR0117  
001700*  11/02/91  DWS  CR-0129   ADDED COMMODITY-RISK TABLE FOR        CR0129  
001800*                           STEEL/CONCRETE ADVISORY LINES.        CR0129  
001900*  05/11/93  DWS  CR-0203   ADDED SPECIALTY-GROUP TABLE.          CR0203  
002000*  03/02/94  JBS  CR-0284   ADDED TRD-GRP-DISP (INIT-CAP)         CR0284  
002100*                           SO SUBREC1 CAN PRINT THE              CR0284  
002200*                           GROUP NAME ON THE SPECIALTY           CR0284  
002300*                           SCORE EXPLANATION LINE.               CR0284  
002400*  08/07/95  DWS  CR-0311   FOLDED THE OLD STANDALONE             CR0311  
002500*                           CATEGORY-MAP TABLE INTO THE           CR0311  
002600*                           KEYWORD TABLE (TRD-MAP-CAT-1/         CR0311  
002700*                           2) SO ONE SUBSCRIPT DRIVES            CR0311  
002800*                           BOTH THE SCAN AND THE MAP.            CR0311  
002900*                           ALSO ADDED TRD-KEYWORD-LEN,           CR0311  
003000*                           TRD-KEYWORD-LC AND TRD-               CR0311  
003100*                           KEYWORD-DISP.                         CR0311  
003200*  06/19/99  RTM  Y2K-041   Y2K REVIEW - NO DATE FIELDS IN        Y2K041  
003300*                           THIS COPYBOOK, NO CHANGE NEEDED       Y2K041  
003400*  02/11/00  RTM  CR-0403   CONFIRMED TABLE WIDTHS AFTER          CR0403  
003500*                           THE SUBMSTR CR-0401 CLEANUP -         CR0403  
003600*                           NO CHANGE NEEDED HERE.                CR0403  
003700***********************************************************               
003800*                                                                         
003900*    SCOPE-KEYWORD / BASE-COST / CATEGORY-MAP TABLE (SPEC                 
004000*    UNITS 1 AND 3). HELD IN ASCENDING ALPHABETIC KEYWORD                 
004100*    ORDER SO THE SCOPE SCAN BUILDS THE DETECTED LIST                     
004200*    ALREADY SORTED. EACH ENTRY CARRIES THREE CASE FORMS                  
004300*    OF THE SAME KEYWORD - UPPER FOR THE SCAN COMPARE,                    
004400*    LOWER FOR THE TRADE-CATEGORY MATCH AND REPORT TEXT,                  
004500*    INITIAL-CAP FOR THE ESTIMATE LINE CATEGORY - PLUS THE                
004600*    ONE OR TWO LOWER-CASE TRADE CATEGORIES IT MAPS TO.                   
004700*                                                                         
004800       01  TRD-KEYWORD-TABLE.                                             
004900           05  TRD-KEYWORD-ENTRY OCCURS 12 TIMES                          
005000                                  INDEXED BY TRD-KWD-IDX.                 
005100               10  TRD-KEYWORD              PIC X(10).                    
005200               10  TRD-KEYWORD-LC            PIC X(10).                   
005300               10  TRD-KEYWORD-DISP          PIC X(10).                   
005400               10  TRD-KEYWORD-LEN           PIC 9(2) COMP.               
005500               10  TRD-BASE-COST             PIC 9(7).                    
005600               10  TRD-MAP-CAT-1             PIC X(10).                   
005700               10  TRD-MAP-CAT-2             PIC X(10).                   
005800*                                                                         
005900*    COMMODITY-RISK ADVISORY TABLE (SPEC UNIT 2). STEEL                   
006000*    IS ALWAYS CHECKED, AND REPORTED, BEFORE CONCRETE.                    
006100*                                                                         
006200       01  TRD-RISK-TABLE.                                                
006300           05  TRD-RISK-ENTRY OCCURS 2 TIMES                              
006400                                  INDEXED BY TRD-RISK-IDX.                
006500               10  TRD-RISK-KEYWORD          PIC X(10).                   
006600               10  TRD-RISK-COMMODITY        PIC X(10).                   
006700               10  TRD-RISK-TEXT             PIC X(40).                   
006800               10  TRD-RISK-RECOMMEND        PIC X(60).                   
006900*                                                                         
007000*    SPECIALTY-FIT GROUP TABLE (SPEC UNIT 3, SCORE RULE 6).               
007100*    A GROUP FIRES WHEN ONE OF ITS KEYWORDS APPEARS IN THE                
007200*    PROJECT TYPE AND ONE OF ITS KEYWORDS APPEARS IN THE                  
007300*    CANDIDATE'S CONCATENATED SPECIALTIES. UNUSED KEYWORD                 
007400*    SLOTS ARE SPACES. FIRST GROUP TO FIRE WINS.                          
007500*                                                                         
007600       01  TRD-SPECGRP-TABLE.                                             
007700           05  TRD-SPECGRP-ENTRY OCCURS 5 TIMES                           
007800                                  INDEXED BY TRD-GRP-IDX.                 
007900               10  TRD-GRP-NAME              PIC X(15).                   
008000               10  TRD-GRP-DISP              PIC X(15).                   
008100               10  TRD-GRP-KEYWORD-TBL OCCURS 4 TIMES                     
008200                                  INDEXED BY TRD-GRP-KWD-IDX              
008300                                  PIC X(15).                              
